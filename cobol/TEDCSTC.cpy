000100*****************************************************************         
000110*                                                               *         
000120* TEDC - TED Talk Catalogue Batch                               *         
000130*                                                               *         
000140* IMPORT-STATISTICS record definition.                          *         
000150*                                                               *         
000160* Control totals for one TEDC010 run, built by                  *         
000170* 3100-BUILD-STATISTICS and written to STATRPT.  The error-type *         
000180* table is loaded with the six fixed error types up front and   *         
000190* tallied as VALIDATION-ERROR records are logged; only the      *         
000200* entries with a non-zero count print on the breakdown section  *         
000210* of the report (3290-WRITE-ERROR-BREAKDOWN in TEDC010).        *         
000220*                                                               *         
000230* Date       UserID    Description                              *         
000240* ---------- --------  ---------------------------------------- *         
000250* 03/14/94   FDL       Original layout for TEDC010.                TC-0091
000260* 05/02/96   PKR       Added the error-type breakdown table.       TC-0151
000270* 11/19/98   RHD       Added ST-RUN-STATUS and its 88-levels       TC-0196
000280*                      to carry the job's completion state into           
000290*                      the report trailer line.                           
000300* 09/20/01   RHD       Reviewed ST-SUCCESS-RATE-PCT edit for Y2K-  TC-0243
000310*                      adjacent date math -- field holds a percentage,    
000320*                      not a date, no change needed.                      
000330*                                                               *         
000340*****************************************************************         
000350 01  IMPORT-STATISTICS-RECORD.                                            
000360     05  ST-TOTAL-RECORDS         PIC 9(09).                              
000370     05  ST-SUCCESSFUL-RECORDS    PIC 9(09).                              
000380     05  ST-FAILED-RECORDS        PIC 9(09).                              
000390     05  ST-SKIPPED-RECORDS       PIC 9(09).                              
000400     05  ST-VALIDATION-ERROR-COUNT                                        
000410                                  PIC 9(09).                              
000420     05  ST-SUCCESS-RATE-PCT      PIC 999V99.                             
000430     05  ST-RUN-STATUS            PIC X(20).                              
000440         88  ST-COMPLETED             VALUE 'COMPLETED'.                  
000450         88  ST-PARTIALLY-COMPLETED   VALUE 'PARTIALLY-COMPLETED'.        
000460     05  FILLER                   PIC X(13).                              
000470                                                                          
000480*****************************************************************         
000490* Error-type tally table -- loaded with the six fixed error     *         
000500* types TEDCVEC.cpy's VE-ERROR-TYPE can hold, one counter each.  *        
000510* Subscripted by a plain COMP field in the calling program's    *         
000520* own WORKING-STORAGE -- this shop has no INDEXED BY habit.     *         
000530*****************************************************************         
000540 01  ERROR-TYPE-TALLY-TABLE.                                              
000550     05  ET-ENTRY OCCURS 6 TIMES.                                         
000560         10  ET-TYPE              PIC X(20).                              
000570         10  ET-COUNT             PIC 9(07) COMP-3.                       
