000100*****************************************************************         
000110*                                                               *         
000120* TEDC - TED Talk Catalogue Batch                               *         
000130*                                                               *         
000140* TEDTALK master record definition.                             *         
000150*                                                               *         
000160* One occurrence per non-duplicate talk imported by TEDC010.    *         
000170* TK-INFLUENCE-SCORE is computed once, at import time, as       *         
000180* VIEWS * 0.7 + LIKES * 0.3, COMPUTE ROUNDED into COMP-3 --      *        
000190* this is a fixed-point substitution for the floating point     *         
000200* arithmetic of the original on-line system; TEDC020 reads the  *         
000210* stored score back rather than recomputing it.                 *         
000220*                                                               *         
000230* Date       UserID    Description                              *         
000240* ---------- --------  ---------------------------------------- *         
000250* 03/14/94   FDL       Original layout for TEDC010.                TC-0091
000260* 09/22/95   PKR       Added TK-INFLUENCE-SCORE, COMP-3, for       TC-0133
000270*                      the influence analysis rewrite.                    
000280* 06/30/98   RHD       Widened TK-VIEWS/TK-LIKES to PIC 9(18)      TC-0188
000290*                      after a overflow abend on a viral talk.            
000300* 01/11/99   FDL       Y2K -- TK-TALK-YEAR already 4 digits,       TC-0201
000310*                      reviewed and closed.                               
000320* 11/03/03   DRO       Confirmed TK-INFLUENCE-SCORE COMP-3 still   TC-0251
000330*                      holds with PIC 9(16)V99 after a 20K-talk volume    
000340*                      test -- no change needed.                          
000350*                                                               *         
000360*****************************************************************         
000370 01  TEDTALK-RECORD.                                                      
000380     05  TK-TALK-ID              PIC X(36).                               
000390     05  TK-TALK-KEY REDEFINES TK-TALK-ID.                                
000400         10  TK-KEY-TAG          PIC X(03).                               
000410         10  TK-KEY-SEQUENCE     PIC 9(09).                               
000420         10  FILLER              PIC X(24).                               
000430     05  TK-TITLE                PIC X(200).                              
000440     05  TK-SPEAKER-ID           PIC X(36).                               
000450     05  TK-TALK-PERIOD.                                                  
000460         10  TK-TALK-YEAR        PIC 9(04).                               
000470         10  TK-TALK-MONTH       PIC 9(02).                               
000480     05  TK-TALK-PERIOD-NUM REDEFINES                                     
000490             TK-TALK-PERIOD      PIC 9(06).                               
000500     05  TK-VIEWS                PIC 9(18).                               
000510     05  TK-LIKES                PIC 9(18).                               
000520     05  TK-LINK                 PIC X(500).                              
000530     05  TK-INFLUENCE-SCORE      PIC 9(16)V99 COMP-3.                     
000540     05  FILLER                  PIC X(10).                               
