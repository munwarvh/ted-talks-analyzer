000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. TEDC010.                                                     
000120 AUTHOR. Diane Okafor.                                                    
000130 INSTALLATION. TEDC - TED Talk Catalogue Batch.                           
000140 DATE-WRITTEN. 03/14/94.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY. Unclassified -- restart from the last good                     
000170     SPKMSTR/TLKMSTR backup if this job abends.                           
000180****************************************************************          
000190*                                                              *          
000200* TEDC010 - CSV Talk Import                                    *          
000210*                                                              *          
000220* Reads the daily CSVIMP feed of TED talk rows (title,         *          
000230* author, date, views, likes, link), validates each row,       *          
000240* resolves the speaker against SPKMSTR (creating a new         *          
000250* speaker record the first time a name is seen), skips talks   *          
000260* that duplicate an existing (title, speaker) pair already on  *          
000270* TLKMSTR, and writes the clean, non-duplicate talks to        *          
000280* TLKMSTR in batches of 1000.  Rejected fields are logged to   *          
000290* VALERRLG and the run's control totals go to STATRPT.         *          
000300*                                                              *          
000310* Date       UserID    Description                             *          
000320* ---------- --------  --------------------------------------- *          
000330* 03/14/94   DRO       Original program.                           TC-0091
000340* 09/22/95   PKR       Compute influence score at talk-build       TC-0133
000350*                      time so TEDC020 never recomputes it.               
000360* 06/30/98   RHD       Widened views/likes to PIC 9(18) --         TC-0188
000370*                      overflow abend on a viral talk.                    
000380* 01/11/99   FDL       Y2K -- year fields already 4 digits,        TC-0201
000390*                      date parse uses no 2-digit window.                 
000400*                      Reviewed and closed.                               
000410* 04/02/99   PKR       Fixed success-rate-pct on a zero-row        TC-0214
000420*                      run -- used to come out garbage.                   
000430* 05/18/99   DRO       2660 was rolling a dup row's views/likes    TC-0231
000440*                      onto SPT- totals before 2700 could reject          
000450*                      it -- moved the 2660 call from 2600 to             
000460*                      2800 so only kept talks count.                     
000470* 09/14/00   MTS       CSVIMP started sending quoted values on     TC-0238
000480*                      TITLE/LINK -- added quote-stripping to 2505/2306.  
000490* 02/27/03   DRO       2560 accepted a link one char past the      TC-0249
000500*                      scheme (e.g. http://a) -- tightened the room-left  
000510*                      check to require a second character.               
000520* 08/19/04   MTS       OPEN/READ/WRITE failures bypassed the       TC-0256
000530*                      shop's file-error handler -- routed through 9997.  
000540*                                                              *          
000550****************************************************************          
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM.                                                  
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620     SELECT CSV-IMPORT-FILE  ASSIGN TO CSVIMP                             
000630         ORGANIZATION IS SEQUENTIAL                                       
000640         FILE STATUS IS CSVIMP-STATUS.                                    
000650     SELECT SPEAKER-MASTER   ASSIGN TO SPKMSTR                            
000660         ORGANIZATION IS SEQUENTIAL                                       
000670         FILE STATUS IS SPKMSTR-STATUS.                                   
000680     SELECT TEDTALK-MASTER   ASSIGN TO TLKMSTR                            
000690         ORGANIZATION IS SEQUENTIAL                                       
000700         FILE STATUS IS TLKMSTR-STATUS.                                   
000710     SELECT VALIDATION-ERROR-LOG ASSIGN TO VALERRLG                       
000720         ORGANIZATION IS SEQUENTIAL                                       
000730         FILE STATUS IS VALERRLG-STATUS.                                  
000740     SELECT IMPORT-STATS-REPORT ASSIGN TO STATRPT                         
000750         ORGANIZATION IS SEQUENTIAL                                       
000760         FILE STATUS IS STATRPT-STATUS.                                   
000770                                                                          
000780 DATA DIVISION.                                                           
000790 FILE SECTION.                                                            
000800 FD  CSV-IMPORT-FILE                                                      
000810     RECORDING MODE IS F                                                  
000820     BLOCK CONTAINS 0 RECORDS                                             
000830     LABEL RECORDS ARE STANDARD.                                          
000840 01  CSV-IMPORT-RECORD          PIC X(1100).                              
000850                                                                          
000860 FD  SPEAKER-MASTER                                                       
000870     RECORDING MODE IS F                                                  
000880     BLOCK CONTAINS 0 RECORDS                                             
000890     LABEL RECORDS ARE STANDARD.                                          
000900     COPY TEDCSPC.                                                        
000910                                                                          
000920 FD  TEDTALK-MASTER                                                       
000930     RECORDING MODE IS F                                                  
000940     BLOCK CONTAINS 0 RECORDS                                             
000950     LABEL RECORDS ARE STANDARD.                                          
000960     COPY TEDCTKC.                                                        
000970                                                                          
000980 FD  VALIDATION-ERROR-LOG                                                 
000990     RECORDING MODE IS F                                                  
001000     BLOCK CONTAINS 0 RECORDS                                             
001010     LABEL RECORDS ARE STANDARD.                                          
001020     COPY TEDCVEC.                                                        
001030                                                                          
001040 FD  IMPORT-STATS-REPORT                                                  
001050     RECORDING MODE IS F                                                  
001060     BLOCK CONTAINS 0 RECORDS                                             
001070     LABEL RECORDS ARE STANDARD.                                          
001080 01  STATS-REPORT-LINE          PIC X(132).                               
001090                                                                          
001100 WORKING-STORAGE SECTION.                                                 
001110                                                                          
001120****************************************************************          
001130* File status fields and loop-control switches.                *          
001140****************************************************************          
001150 01  CSVIMP-STATUS           PIC X(02) VALUE SPACES.                      
001160 01  SPKMSTR-STATUS          PIC X(02) VALUE SPACES.                      
001170 01  TLKMSTR-STATUS          PIC X(02) VALUE SPACES.                      
001180 01  VALERRLG-STATUS         PIC X(02) VALUE SPACES.                      
001190 01  STATRPT-STATUS          PIC X(02) VALUE SPACES.                      
001200                                                                          
001210 01  EOF-CSV-SW              PIC X(01) VALUE 'N'.                         
001220     88  EOF-CSV                 VALUE 'Y'.                               
001230 01  ROW-REJECTED-SW         PIC X(01) VALUE 'N'.                         
001240     88  ROW-REJECTED            VALUE 'Y'.                               
001250 01  SPEAKER-FOUND-SW        PIC X(01) VALUE 'N'.                         
001260     88  SPEAKER-WAS-FOUND       VALUE 'Y'.                               
001270 01  TALK-DUP-SW             PIC X(01) VALUE 'N'.                         
001280     88  TALK-IS-DUPLICATE       VALUE 'Y'.                               
001290 01  DATE-MONTH-FOUND-SW     PIC X(01) VALUE 'N'.                         
001300     88  DATE-MONTH-FOUND        VALUE 'Y'.                               
001310                                                                          
001320****************************************************************          
001330* Counters and table subscripts -- every one of them COMP,     *          
001340* per shop standard.                                           *          
001350****************************************************************          
001360 01  ROW-NUMBER              PIC 9(09) COMP VALUE 0.                      
001370 01  NEXT-SPEAKER-SEQ        PIC 9(09) COMP VALUE 0.                      
001380 01  NEXT-TALK-SEQ           PIC 9(09) COMP VALUE 0.                      
001390 01  SPEAKER-TABLE-COUNT     PIC 9(05) COMP VALUE 0.                      
001400 01  TALK-TABLE-COUNT        PIC 9(05) COMP VALUE 0.                      
001410 01  TALK-BATCH-COUNT        PIC 9(05) COMP VALUE 0.                      
001420 01  SPEAKER-SUB             PIC 9(05) COMP VALUE 0.                      
001430 01  FOUND-SPEAKER-SUB       PIC 9(05) COMP VALUE 0.                      
001440 01  TALK-SUB                PIC 9(05) COMP VALUE 0.                      
001450 01  MONTH-SUB               PIC 9(02) COMP VALUE 0.                      
001460 01  ET-SUB                  PIC 9(02) COMP VALUE 0.                      
001470                                                                          
001480 01  TOTAL-RECORDS           PIC 9(09) VALUE 0.                           
001490 01  SUCCESSFUL-RECORDS      PIC 9(09) VALUE 0.                           
001500 01  FAILED-RECORDS          PIC 9(09) VALUE 0.                           
001510 01  SKIPPED-RECORDS         PIC 9(09) VALUE 0.                           
001520 01  VALIDATION-ERROR-COUNT  PIC 9(09) VALUE 0.                           
001530 01  SUCCESS-RATE-PCT        PIC 999V99 VALUE 0.                          
001540 01  SUCCESS-RATE-WORK       PIC 9(09)V9(04) COMP-3                       
001550                                VALUE 0.                                  
001560                                                                          
001570****************************************************************          
001580* Raw CSV line and the six UNSTRING'd fields.  Column order is *          
001590* fixed as title,author,date,views,likes,link -- the header    *          
001600* line is read and discarded, not parsed for column order.     *          
001610****************************************************************          
001620 01  CSV-RAW-LINE            PIC X(1100).                                 
001630                                                                          
001640 01  CSV-FIELDS.                                                          
001650     05  CSV-TITLE           PIC X(200).                                  
001660     05  CSV-AUTHOR          PIC X(100).                                  
001670     05  CSV-DATE            PIC X(20).                                   
001680     05  CSV-VIEWS           PIC X(20).                                   
001690     05  CSV-LIKES           PIC X(20).                                   
001700     05  CSV-LINK            PIC X(500).                                  
001710                                                                          
001720 01  CLEAN-VIEWS             PIC X(20).                                   
001730 01  CLEAN-LIKES             PIC X(20).                                   
001740 01  CLEAN-LEN               PIC 9(02) COMP VALUE 0.                      
001750 01  CLEAN-DIGIT-LEN         PIC 9(02) COMP VALUE 0.                      
001760 01  CLEAN-NEG-SW            PIC X(01) VALUE 'N'.                         
001770     88  CLEAN-IS-NEGATIVE       VALUE 'Y'.                               
001780                                                                          
001790****************************************************************          
001800* Generic numeric-cleanup scratch, reused for VIEWS and LIKES. *          
001810* Strips ',' ' ' and '_' by copying only the surviving         *          
001820* characters forward -- INSPECT REPLACING cannot close the     *          
001830* gap a removed character leaves behind, so this shop does it  *          
001840* the old way, one character at a time.                        *          
001850****************************************************************          
001860 01  NUMERIC-CLEAN-WORK.                                                  
001870     05  NC-SOURCE           PIC X(20).                                   
001880     05  NC-TARGET           PIC X(20).                                   
001890     05  NC-SOURCE-SUB       PIC 9(02) COMP VALUE 0.                      
001900     05  NC-TARGET-SUB       PIC 9(02) COMP VALUE 0.                      
001910     05  NC-CHAR             PIC X(01).                                   
001920     05  NC-START           PIC 9(02) COMP VALUE 0.                       
001930                                                                          
001940****************************************************************          
001950* Generic left/right-trim scratch, reused for TITLE, AUTHOR    *          
001960* and LINK.                                                    *          
001970****************************************************************          
001980 01  TRIM-WORK.                                                           
001990     05  TRIM-SOURCE         PIC X(500).                                  
002000     05  TRIM-TARGET         PIC X(500).                                  
002010     05  TRIM-FIRST          PIC 9(03) COMP VALUE 0.                      
002020     05  TRIM-LAST           PIC 9(03) COMP VALUE 0.                      
002030     05  TRIM-LEN            PIC 9(03) COMP VALUE 0.                      
002040     05  TRIM-SUB            PIC 9(03) COMP VALUE 0.                      
002050                                                                          
002060****************************************************************          
002070* Per-field validation work area, reused for each of the six   *          
002080* fields in turn.                                              *          
002090****************************************************************          
002100 01  VALIDATION-WORK.                                                     
002110     05  FIELD-NAME-WORK     PIC X(20).                                   
002120     05  FIELD-VALUE-WORK    PIC X(500).                                  
002130     05  FIELD-ERROR-TYPE    PIC X(20).                                   
002140     05  FIELD-ERROR-MSG     PIC X(200).                                  
002150                                                                          
002160****************************************************************          
002170* Link-pattern validation scratch.                             *          
002180****************************************************************          
002190 01  LINK-WORK.                                                           
002200     05  LINK-UPPER          PIC X(500).                                  
002210     05  LINK-AFTER-SCHEME   PIC 9(03) COMP VALUE 0.                      
002220     05  LINK-NEXT-CHAR      PIC X(01).                                   
002230     05  LINK-SPACE-COUNT    PIC 9(03) COMP VALUE 0.                      
002240 01  LOWER-ALPHABET          PIC X(26) VALUE                              
002250         'abcdefghijklmnopqrstuvwxyz'.                                    
002260 01  UPPER-ALPHABET          PIC X(26) VALUE                              
002270         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
002280                                                                          
002290****************************************************************          
002300* Mapped (typed) fields, built once a row has passed required- *          
002310* field and numeric validation.                                *          
002320****************************************************************          
002330 01  MAPPED-FIELDS.                                                       
002340     05  MAP-TITLE           PIC X(200).                                  
002350     05  MAP-AUTHOR          PIC X(100).                                  
002360     05  MAP-YEAR            PIC 9(04).                                   
002370     05  MAP-MONTH           PIC 9(02).                                   
002380     05  MAP-VIEWS           PIC 9(18).                                   
002390     05  MAP-LIKES           PIC 9(18).                                   
002400     05  MAP-LINK            PIC X(500).                                  
002410     05  MAP-INFLUENCE       PIC 9(16)V99 COMP-3.                         
002420     05  MAP-SPEAKER-ID      PIC X(36).                                   
002430                                                                          
002440 01  DATE-PARSE-WORK.                                                     
002450     05  DATE-MONTH-TEXT     PIC X(09).                                   
002460     05  DATE-YEAR-TEXT      PIC X(04).                                   
002470                                                                          
002480****************************************************************          
002490* Twelve-entry month-name table, loaded the way this shop      *          
002500* loads any small fixed table -- a FILLER list REDEFINED as    *          
002510* an OCCURS.                                                   *          
002520****************************************************************          
002530 01  MONTH-NAME-LIST.                                                     
002540     05  FILLER                 PIC X(09) VALUE 'January  '.              
002550     05  FILLER                 PIC X(09) VALUE 'February '.              
002560     05  FILLER                 PIC X(09) VALUE 'March    '.              
002570     05  FILLER                 PIC X(09) VALUE 'April    '.              
002580     05  FILLER                 PIC X(09) VALUE 'May      '.              
002590     05  FILLER                 PIC X(09) VALUE 'June     '.              
002600     05  FILLER                 PIC X(09) VALUE 'July     '.              
002610     05  FILLER                 PIC X(09) VALUE 'August   '.              
002620     05  FILLER                 PIC X(09) VALUE 'September'.              
002630     05  FILLER                 PIC X(09) VALUE 'October  '.              
002640     05  FILLER                 PIC X(09) VALUE 'November '.              
002650     05  FILLER                 PIC X(09) VALUE 'December '.              
002660 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LIST.                          
002670     05  MONTH-NAME-ENTRY    PIC X(09) OCCURS 12 TIMES.                   
002680                                                                          
002690****************************************************************          
002700* In-memory speaker lookup table -- holds every speaker name   *          
002710* resolved so far on this run, loaded from SPKMSTR at          *          
002720* 1000-INITIALIZE time and appended to as new speakers are     *          
002730* created, never re-read from SPKMSTR again during the run.    *          
002740****************************************************************          
002750 01  SPEAKER-TABLE-AREA.                                                  
002760     05  SPEAKER-TABLE-ENTRY OCCURS 5000 TIMES.                           
002770         10  SPT-SPEAKER-ID     PIC X(36).                                
002780         10  SPT-NAME           PIC X(100).                               
002790         10  SPT-BIO            PIC X(500).                               
002800         10  SPT-TOTAL-TALKS    PIC 9(09).                                
002810         10  SPT-TOTAL-VIEWS    PIC 9(18).                                
002820         10  SPT-TOTAL-LIKES    PIC 9(18).                                
002830                                                                          
002840****************************************************************          
002850* In-memory (title, speaker) talk-dedup table -- holds every   *          
002860* talk already on TLKMSTR so a repeat row can be caught and    *          
002870* skipped; loaded from TLKMSTR at 1000-INITIALIZE time.        *          
002880****************************************************************          
002890 01  TALK-DEDUP-TABLE-AREA.                                               
002900     05  TALK-DEDUP-ENTRY OCCURS 20000 TIMES.                             
002910         10  TDT-TITLE          PIC X(200).                               
002920         10  TDT-SPEAKER-ID     PIC X(36).                                
002930                                                                          
002940****************************************************************          
002950* Outbound talk-write batch -- flushed to TLKMSTR every 1000   *          
002960* accumulated talks, a control break on batch size, not on a   *          
002970* data key.                                                    *          
002980****************************************************************          
002990 01  TALK-BATCH-TABLE-AREA.                                               
003000     05  TALK-BATCH-ENTRY OCCURS 1000 TIMES.                              
003010         10  TBT-TALK-ID.                                                 
003020             15  TBT-TALK-TAG       PIC X(03).                            
003030             15  TBT-TALK-SEQUENCE  PIC 9(09).                            
003040             15  FILLER             PIC X(24).                            
003050         10  TBT-TITLE          PIC X(200).                               
003060         10  TBT-SPEAKER-ID     PIC X(36).                                
003070         10  TBT-YEAR           PIC 9(04).                                
003080         10  TBT-MONTH          PIC 9(02).                                
003090         10  TBT-VIEWS          PIC 9(18).                                
003100         10  TBT-LIKES          PIC 9(18).                                
003110         10  TBT-LINK           PIC X(500).                               
003120         10  TBT-INFLUENCE      PIC 9(16)V99 COMP-3.                      
003130                                                                          
003140 COPY TEDCSTC.                                                            
003150                                                                          
003160****************************************************************          
003170* Report print lines.                                          *          
003180****************************************************************          
003190 01  STATS-DETAIL-LINE.                                                   
003200     05  SD-LABEL            PIC X(30).                                   
003210     05  FILLER                 PIC X(02) VALUE SPACES.                   
003220     05  SD-VALUE            PIC X(20).                                   
003230     05  FILLER                 PIC X(80) VALUE SPACES.                   
003240                                                                          
003250 01  STATS-BREAKDOWN-LINE.                                                
003260     05  SB-ERROR-TYPE       PIC X(22).                                   
003270     05  FILLER                 PIC X(02) VALUE SPACES.                   
003280     05  SB-COUNT            PIC ZZZ,ZZ9.                                 
003290     05  FILLER                 PIC X(04) VALUE SPACES.                   
003300     05  SB-TEXT             PIC X(12)                                    
003310                                VALUE 'OCCURRENCES'.                      
003320     05  FILLER                 PIC X(85) VALUE SPACES.                   
003330                                                                          
003340 01  ABEND-MESSAGE           PIC X(80) VALUE SPACES.                      
003350                                                                          
003360 PROCEDURE DIVISION.                                                      
003370                                                                          
003380****************************************************************          
003390* Main process.                                                *          
003400****************************************************************          
003410 0000-MAIN-LINE.                                                          
003420     PERFORM 1000-INITIALIZE    THRU 1000-EXIT.                           
003430     PERFORM 2000-MAIN-PROCESS  THRU 2000-EXIT                            
003440         UNTIL EOF-CSV.                                                   
003450     PERFORM 3000-FINALIZE      THRU 3000-EXIT.                           
003460     STOP RUN.                                                            
003470                                                                          
003480****************************************************************          
003490* Open all files, build the speaker and talk-dedup tables and  *          
003500* prime the surrogate-key sequence counters from them, then    *          
003510* skip the CSVIMP header row.                                  *          
003520****************************************************************          
003530 1000-INITIALIZE.                                                         
003540     PERFORM 1100-OPEN-FILES     THRU 1100-EXIT.                          
003550     PERFORM 1200-LOAD-SPEAKERS  THRU 1200-EXIT                           
003560         UNTIL SPKMSTR-STATUS = '10'.                                     
003570     PERFORM 1300-LOAD-TALKS     THRU 1300-EXIT                           
003580         UNTIL TLKMSTR-STATUS = '10'.                                     
003590     PERFORM 1400-READ-HEADER-ROW THRU 1400-EXIT.                         
003600                                                                          
003610 1000-EXIT.                                                               
003620     EXIT.                                                                
003630                                                                          
003640 1100-OPEN-FILES.                                                         
003650     OPEN INPUT  CSV-IMPORT-FILE.                                         
003660     IF  CSVIMP-STATUS NOT = '00'                                         
003670         MOVE 'OPEN CSVIMP' TO ABEND-MESSAGE                              
003680         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
003690     END-IF.                                                              
003700                                                                          
003710     OPEN I-O    SPEAKER-MASTER.                                          
003720     IF  SPKMSTR-STATUS = '05' OR '35'                                    
003730         CLOSE SPEAKER-MASTER                                             
003740         OPEN OUTPUT SPEAKER-MASTER                                       
003750         CLOSE SPEAKER-MASTER                                             
003760         OPEN I-O SPEAKER-MASTER                                          
003770     END-IF.                                                              
003780     IF  SPKMSTR-STATUS NOT = '00'                                        
003790         MOVE 'OPEN SPKMSTR' TO ABEND-MESSAGE                             
003800         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
003810     END-IF.                                                              
003820                                                                          
003830     OPEN I-O    TEDTALK-MASTER.                                          
003840     IF  TLKMSTR-STATUS = '05' OR '35'                                    
003850         CLOSE TEDTALK-MASTER                                             
003860         OPEN OUTPUT TEDTALK-MASTER                                       
003870         CLOSE TEDTALK-MASTER                                             
003880         OPEN I-O TEDTALK-MASTER                                          
003890     END-IF.                                                              
003900     IF  TLKMSTR-STATUS NOT = '00'                                        
003910         MOVE 'OPEN TLKMSTR' TO ABEND-MESSAGE                             
003920         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
003930     END-IF.                                                              
003940                                                                          
003950     OPEN OUTPUT VALIDATION-ERROR-LOG.                                    
003960     IF  VALERRLG-STATUS NOT = '00'                                       
003970         MOVE 'OPEN VALERRLG' TO ABEND-MESSAGE                            
003980         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
003990     END-IF.                                                              
004000                                                                          
004010     OPEN OUTPUT IMPORT-STATS-REPORT.                                     
004020     IF  STATRPT-STATUS NOT = '00'                                        
004030         MOVE 'OPEN STATRPT' TO ABEND-MESSAGE                             
004040         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
004050     END-IF.                                                              
004060                                                                          
004070     MOVE 'GARBAGE-DATA'      TO ET-TYPE (1).                             
004080     MOVE 'NEGATIVE-VALUE'    TO ET-TYPE (2).                             
004090     MOVE 'OVERFLOW'          TO ET-TYPE (3).                             
004100     MOVE 'MISSING-FIELD'     TO ET-TYPE (4).                             
004110     MOVE 'INVALID-FORMAT'    TO ET-TYPE (5).                             
004120     MOVE 'CONSTRAINT-VIOLATION' TO ET-TYPE (6).                          
004130     MOVE 0 TO ET-COUNT (1) ET-COUNT (2) ET-COUNT (3)                     
004140               ET-COUNT (4) ET-COUNT (5) ET-COUNT (6).                    
004150                                                                          
004160 1100-EXIT.                                                               
004170     EXIT.                                                                
004180                                                                          
004190****************************************************************          
004200* Load SPKMSTR into SPEAKER-TABLE-AREA and prime the speaker   *          
004210* surrogate-key sequence counter from the high-water key.      *          
004220* There is no UUID generator in batch COBOL, so a 3-character  *          
004230* tag plus a 9-digit zero-padded sequence stands in for one.   *          
004240****************************************************************          
004250 1200-LOAD-SPEAKERS.                                                      
004260     READ SPEAKER-MASTER.                                                 
004270     IF  SPKMSTR-STATUS = '00'                                            
004280         ADD 1 TO SPEAKER-TABLE-COUNT                                     
004290         IF  SPEAKER-TABLE-COUNT > 5000                                   
004300             MOVE 'SPEAKER-TABLE-AREA FULL' TO                            
004310                      ABEND-MESSAGE                                       
004320             PERFORM 9999-ABEND THRU 9999-EXIT                            
004330         END-IF                                                           
004340         MOVE SP-SPEAKER-ID  TO                                           
004350             SPT-SPEAKER-ID (SPEAKER-TABLE-COUNT)                         
004360         MOVE SP-NAME        TO                                           
004370             SPT-NAME (SPEAKER-TABLE-COUNT)                               
004380         MOVE SP-BIO         TO                                           
004390             SPT-BIO (SPEAKER-TABLE-COUNT)                                
004400         MOVE SP-TOTAL-TALKS TO                                           
004410             SPT-TOTAL-TALKS (SPEAKER-TABLE-COUNT)                        
004420         MOVE SP-TOTAL-VIEWS TO                                           
004430             SPT-TOTAL-VIEWS (SPEAKER-TABLE-COUNT)                        
004440         MOVE SP-TOTAL-LIKES TO                                           
004450             SPT-TOTAL-LIKES (SPEAKER-TABLE-COUNT)                        
004460         IF  SP-KEY-SEQUENCE > NEXT-SPEAKER-SEQ                           
004470             MOVE SP-KEY-SEQUENCE TO NEXT-SPEAKER-SEQ                     
004480         END-IF                                                           
004490     END-IF.                                                              
004500                                                                          
004510 1200-EXIT.                                                               
004520     EXIT.                                                                
004530                                                                          
004540****************************************************************          
004550* Load TLKMSTR into TALK-DEDUP-TABLE-AREA and prime the talk   *          
004560* surrogate-key sequence counter from the high-water key.      *          
004570****************************************************************          
004580 1300-LOAD-TALKS.                                                         
004590     READ TEDTALK-MASTER.                                                 
004600     IF  TLKMSTR-STATUS = '00'                                            
004610         ADD 1 TO TALK-TABLE-COUNT                                        
004620         IF  TALK-TABLE-COUNT > 20000                                     
004630             MOVE 'TALK-DEDUP-TABLE-AREA FULL' TO                         
004640                      ABEND-MESSAGE                                       
004650             PERFORM 9999-ABEND THRU 9999-EXIT                            
004660         END-IF                                                           
004670         MOVE TK-TITLE      TO                                            
004680             TDT-TITLE (TALK-TABLE-COUNT)                                 
004690         MOVE TK-SPEAKER-ID TO                                            
004700             TDT-SPEAKER-ID (TALK-TABLE-COUNT)                            
004710         IF  TK-KEY-SEQUENCE > NEXT-TALK-SEQ                              
004720             MOVE TK-KEY-SEQUENCE TO NEXT-TALK-SEQ                        
004730         END-IF                                                           
004740     END-IF.                                                              
004750                                                                          
004760 1300-EXIT.                                                               
004770     EXIT.                                                                
004780                                                                          
004790****************************************************************          
004800* The first record on CSVIMP is a column-heading row; read and *          
004810* discard it before the row-numbered data loop begins.         *          
004820****************************************************************          
004830 1400-READ-HEADER-ROW.                                                    
004840     READ CSV-IMPORT-FILE INTO CSV-RAW-LINE.                              
004850     IF  CSVIMP-STATUS = '10'                                             
004860         SET EOF-CSV TO TRUE                                              
004870     END-IF.                                                              
004880                                                                          
004890 1400-EXIT.                                                               
004900     EXIT.                                                                
004910                                                                          
004920****************************************************************          
004930* One pass of the main loop handles exactly one CSV data row.  *          
004940****************************************************************          
004950 2000-MAIN-PROCESS.                                                       
004960     PERFORM 2100-READ-CSV-RECORD THRU 2100-EXIT.                         
004970     IF  NOT EOF-CSV                                                      
004980         ADD 1 TO ROW-NUMBER                                              
004990         ADD 1 TO TOTAL-RECORDS                                           
005000         MOVE 'N' TO ROW-REJECTED-SW                                      
005010         PERFORM 2200-VALIDATE-REQUIRED-FIELDS                            
005020             THRU 2200-EXIT                                               
005030         IF  NOT ROW-REJECTED                                             
005040             PERFORM 2300-VALIDATE-NUMERIC-FIELD                          
005050                 THRU 2300-EXIT                                           
005060         END-IF                                                           
005070         IF  ROW-REJECTED                                                 
005080             ADD 1 TO FAILED-RECORDS                                      
005090         ELSE                                                             
005100             PERFORM 2500-MAP-CSV-ROW THRU 2500-EXIT                      
005110             IF  ROW-REJECTED                                             
005120                 ADD 1 TO FAILED-RECORDS                                  
005130             ELSE                                                         
005140                 PERFORM 2600-RESOLVE-SPEAKER                             
005150                     THRU 2600-EXIT                                       
005160                 PERFORM 2700-CHECK-DUPLICATE-TALK                        
005170                     THRU 2700-EXIT                                       
005180                 IF  TALK-IS-DUPLICATE                                    
005190                     ADD 1 TO SKIPPED-RECORDS                             
005200                 ELSE                                                     
005210                     PERFORM 2800-ADD-TALK-TO-BATCH                       
005220                         THRU 2800-EXIT                                   
005230                     ADD 1 TO SUCCESSFUL-RECORDS                          
005240                 END-IF                                                   
005250             END-IF                                                       
005260         END-IF                                                           
005270     END-IF.                                                              
005280                                                                          
005290 2000-EXIT.                                                               
005300     EXIT.                                                                
005310                                                                          
005320 2100-READ-CSV-RECORD.                                                    
005330     READ CSV-IMPORT-FILE INTO CSV-RAW-LINE.                              
005340     IF  CSVIMP-STATUS = '10'                                             
005350         SET EOF-CSV TO TRUE                                              
005360     ELSE                                                                 
005370         IF  CSVIMP-STATUS NOT = '00'                                     
005380             MOVE 'READ CSVIMP' TO ABEND-MESSAGE                          
005390             PERFORM 9997-FILE-ERROR THRU 9997-EXIT                       
005400         END-IF                                                           
005410         UNSTRING CSV-RAW-LINE DELIMITED BY ','                           
005420             INTO CSV-TITLE                                               
005430                  CSV-AUTHOR                                              
005440                  CSV-DATE                                                
005450                  CSV-VIEWS                                               
005460                  CSV-LIKES                                               
005470                  CSV-LINK                                                
005480         END-UNSTRING                                                     
005490     END-IF.                                                              
005500                                                                          
005510 2100-EXIT.                                                               
005520     EXIT.                                                                
005530                                                                          
005540****************************************************************          
005550* Required-field check -- title, author, date, views, likes    *          
005560* and link must all be present and non-blank.  Every missing   *          
005570* field produces its own MISSING-FIELD error; no other         *          
005580* validation runs on a row that fails this check.              *          
005590****************************************************************          
005600 2200-VALIDATE-REQUIRED-FIELDS.                                           
005610     IF  CSV-TITLE = SPACES                                               
005620         MOVE 'TITLE' TO FIELD-NAME-WORK                                  
005630         MOVE SPACES  TO FIELD-VALUE-WORK                                 
005640         MOVE 'Title is required' TO FIELD-ERROR-MSG                      
005650         MOVE 'MISSING-FIELD' TO FIELD-ERROR-TYPE                         
005660         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
005670     END-IF.                                                              
005680     IF  CSV-AUTHOR = SPACES                                              
005690         MOVE 'AUTHOR' TO FIELD-NAME-WORK                                 
005700         MOVE SPACES   TO FIELD-VALUE-WORK                                
005710         MOVE 'Author is required' TO FIELD-ERROR-MSG                     
005720         MOVE 'MISSING-FIELD' TO FIELD-ERROR-TYPE                         
005730         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
005740     END-IF.                                                              
005750     IF  CSV-DATE = SPACES                                                
005760         MOVE 'DATE' TO FIELD-NAME-WORK                                   
005770         MOVE SPACES TO FIELD-VALUE-WORK                                  
005780         MOVE 'Date is required' TO FIELD-ERROR-MSG                       
005790         MOVE 'MISSING-FIELD' TO FIELD-ERROR-TYPE                         
005800         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
005810     END-IF.                                                              
005820     IF  CSV-VIEWS = SPACES                                               
005830         MOVE 'VIEWS' TO FIELD-NAME-WORK                                  
005840         MOVE SPACES  TO FIELD-VALUE-WORK                                 
005850         MOVE 'Views is required' TO FIELD-ERROR-MSG                      
005860         MOVE 'MISSING-FIELD' TO FIELD-ERROR-TYPE                         
005870         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
005880     END-IF.                                                              
005890     IF  CSV-LIKES = SPACES                                               
005900         MOVE 'LIKES' TO FIELD-NAME-WORK                                  
005910         MOVE SPACES  TO FIELD-VALUE-WORK                                 
005920         MOVE 'Likes is required' TO FIELD-ERROR-MSG                      
005930         MOVE 'MISSING-FIELD' TO FIELD-ERROR-TYPE                         
005940         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
005950     END-IF.                                                              
005960     IF  CSV-LINK = SPACES                                                
005970         MOVE 'LINK' TO FIELD-NAME-WORK                                   
005980         MOVE SPACES TO FIELD-VALUE-WORK                                  
005990         MOVE 'Link is required' TO FIELD-ERROR-MSG                       
006000         MOVE 'MISSING-FIELD' TO FIELD-ERROR-TYPE                         
006010         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
006020     END-IF.                                                              
006030                                                                          
006040 2200-EXIT.                                                               
006050     EXIT.                                                                
006060                                                                          
006070****************************************************************          
006080* Numeric cleanup/validation, once for VIEWS and once for      *          
006090* LIKES.  NC-SOURCE/TARGET carry the field currently being  *             
006100* compacted; CLEAN-VIEWS carries the field currently being  *             
006110* range-checked by 2310 (reused for both fields in turn).      *          
006120****************************************************************          
006130 2300-VALIDATE-NUMERIC-FIELD.                                             
006140     MOVE CSV-VIEWS TO NC-SOURCE.                                         
006150     PERFORM 2305-COMPACT-NUMERIC THRU 2305-EXIT.                         
006160     MOVE NC-TARGET     TO CLEAN-VIEWS.                                   
006170     MOVE NC-TARGET-SUB TO CLEAN-LEN.                                     
006180     MOVE 'VIEWS'          TO FIELD-NAME-WORK.                            
006190     MOVE CSV-VIEWS     TO FIELD-VALUE-WORK.                              
006200     PERFORM 2310-CHECK-CLEAN-NUMBER THRU 2310-EXIT.                      
006210                                                                          
006220     IF  NOT ROW-REJECTED                                                 
006230         MOVE CSV-LIKES TO NC-SOURCE                                      
006240         PERFORM 2305-COMPACT-NUMERIC THRU 2305-EXIT                      
006250         MOVE NC-TARGET     TO CLEAN-VIEWS                                
006260         MOVE NC-TARGET-SUB TO CLEAN-LEN                                  
006270         MOVE 'LIKES'          TO FIELD-NAME-WORK                         
006280         MOVE CSV-LIKES     TO FIELD-VALUE-WORK                           
006290         PERFORM 2310-CHECK-CLEAN-NUMBER THRU 2310-EXIT                   
006300     END-IF.                                                              
006310                                                                          
006320 2300-EXIT.                                                               
006330     EXIT.                                                                
006340                                                                          
006350****************************************************************          
006360* Strips ',' ' ' '_' and '"' from NC-SOURCE into NC-TARGET      *         
006370* by copying forward only the surviving characters -- the       *         
006380* quote marks are CSVIMP's optional quoting on VIEWS/LIKES.      *        
006390****************************************************************          
006400 2305-COMPACT-NUMERIC.                                                    
006410     MOVE SPACES TO NC-TARGET.                                            
006420     MOVE 0      TO NC-TARGET-SUB.                                        
006430     MOVE 1      TO NC-SOURCE-SUB.                                        
006440     PERFORM 2306-COMPACT-ONE-CHAR THRU 2306-EXIT                         
006450         UNTIL NC-SOURCE-SUB > 20.                                        
006460                                                                          
006470 2305-EXIT.                                                               
006480     EXIT.                                                                
006490                                                                          
006500 2306-COMPACT-ONE-CHAR.                                                   
006510     MOVE NC-SOURCE (NC-SOURCE-SUB:1) TO                                  
006520         NC-CHAR.                                                         
006530     IF  NC-CHAR NOT = ',' AND NC-CHAR NOT = SPACE                        
006540             AND NC-CHAR NOT = '_' AND NC-CHAR NOT = '"'                  
006550         ADD 1 TO NC-TARGET-SUB                                           
006560         MOVE NC-CHAR TO                                                  
006570             NC-TARGET (NC-TARGET-SUB:1)                                  
006580     END-IF.                                                              
006590     ADD 1 TO NC-SOURCE-SUB.                                              
006600                                                                          
006610 2306-EXIT.                                                               
006620     EXIT.                                                                
006630                                                                          
006640****************************************************************          
006650* Classify the field held in CLEAN-VIEWS (length            *             
006660* CLEAN-LEN).  Strip an optional leading '-' first;         *             
006670* whatever remains must be all digits or the value          *             
006680* is GARBAGE-DATA.  Only then does the sign drive           *             
006690* NEGATIVE-VALUE, and only a positive value can             *             
006700* still overflow PIC 9(18) at more than 18 digits.          *             
006710****************************************************************          
006720 2310-CHECK-CLEAN-NUMBER.                                                 
006730     MOVE 'N' TO CLEAN-NEG-SW.                                            
006740     MOVE CLEAN-LEN TO CLEAN-DIGIT-LEN.                                   
006750     IF  CLEAN-LEN > 0 AND CLEAN-VIEWS (1:1) = '-'                        
006760         MOVE 'Y' TO CLEAN-NEG-SW                                         
006770         SUBTRACT 1 FROM CLEAN-DIGIT-LEN                                  
006780     END-IF.                                                              
006790     IF  CLEAN-DIGIT-LEN = 0                                              
006800         MOVE 'GARBAGE-DATA' TO FIELD-ERROR-TYPE                          
006810         MOVE 'Value has no digits after cleanup' TO                      
006820                  FIELD-ERROR-MSG                                         
006830         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
006840     ELSE                                                                 
006850         IF  CLEAN-IS-NEGATIVE                                            
006860             IF  CLEAN-VIEWS (2:CLEAN-DIGIT-LEN)                          
006870                 NOT NUMERIC                                              
006880                 MOVE 'GARBAGE-DATA' TO FIELD-ERROR-TYPE                  
006890                 MOVE 'Value is not numeric after cleanup'                
006900                          TO FIELD-ERROR-MSG                              
006910                 PERFORM 2400-REJECT-ROW THRU 2400-EXIT                   
006920             ELSE                                                         
006930                 MOVE 'NEGATIVE-VALUE' TO FIELD-ERROR-TYPE                
006940                 MOVE 'Value may not be negative' TO                      
006950                          FIELD-ERROR-MSG                                 
006960                 PERFORM 2400-REJECT-ROW THRU 2400-EXIT                   
006970             END-IF                                                       
006980         ELSE                                                             
006990             IF  CLEAN-VIEWS (1:CLEAN-DIGIT-LEN)                          
007000                 NOT NUMERIC                                              
007010                 MOVE 'GARBAGE-DATA' TO FIELD-ERROR-TYPE                  
007020                 MOVE 'Value is not numeric after cleanup'                
007030                          TO FIELD-ERROR-MSG                              
007040                 PERFORM 2400-REJECT-ROW THRU 2400-EXIT                   
007050             ELSE                                                         
007060                 IF  CLEAN-DIGIT-LEN > 18                                 
007070                     MOVE 'OVERFLOW' TO FIELD-ERROR-TYPE                  
007080                     MOVE                                                 
007090                        'Value exceeds PIC 9(18) capacity'                
007100                        TO FIELD-ERROR-MSG                                
007110                     PERFORM 2400-REJECT-ROW THRU 2400-EXIT               
007120                 END-IF                                                   
007130             END-IF                                                       
007140         END-IF                                                           
007150     END-IF.                                                              
007160                                                                          
007170 2310-EXIT.                                                               
007180     EXIT.                                                                
007190                                                                          
007200****************************************************************          
007210* Logs one VALIDATION-ERROR record and marks the row           *          
007220* rejected.  A row may pass through here more than once (e.g.  *          
007230* two missing fields) -- each call writes one more record and  *          
007240* adds one more to the run's validation-error-count.           *          
007250****************************************************************          
007260 2400-REJECT-ROW.                                                         
007270     SET ROW-REJECTED TO TRUE.                                            
007280     MOVE ROW-NUMBER       TO VE-ROW-NUMBER.                              
007290     MOVE FIELD-NAME-WORK  TO VE-FIELD-NAME.                              
007300     MOVE FIELD-VALUE-WORK TO VE-FIELD-VALUE.                             
007310     MOVE FIELD-ERROR-MSG  TO VE-ERROR-MESSAGE.                           
007320     MOVE FIELD-ERROR-TYPE TO VE-ERROR-TYPE.                              
007330     WRITE VALIDATION-ERROR-RECORD.                                       
007340     IF  VALERRLG-STATUS NOT = '00'                                       
007350         MOVE 'WRITE VALERRLG' TO ABEND-MESSAGE                           
007360         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
007370     END-IF.                                                              
007380     ADD 1 TO VALIDATION-ERROR-COUNT.                                     
007390     MOVE 1 TO ET-SUB.                                                    
007400     PERFORM 2410-TALLY-ERROR-TYPE THRU 2410-EXIT                         
007410         UNTIL ET-SUB > 6.                                                
007420                                                                          
007430 2400-EXIT.                                                               
007440     EXIT.                                                                
007450                                                                          
007460 2410-TALLY-ERROR-TYPE.                                                   
007470     IF  ET-TYPE (ET-SUB) = FIELD-ERROR-TYPE                              
007480         ADD 1 TO ET-COUNT (ET-SUB)                                       
007490     END-IF.                                                              
007500     ADD 1 TO ET-SUB.                                                     
007510                                                                          
007520 2410-EXIT.                                                               
007530     EXIT.                                                                
007540                                                                          
007550****************************************************************          
007560* Map the row -- trim title/author, parse date, re-validate    *          
007570* views/likes, validate the link pattern.  Any failure here    *          
007580* rejects the row with a single INVALID-FORMAT error.          *          
007590****************************************************************          
007600 2500-MAP-CSV-ROW.                                                        
007610     MOVE CSV-TITLE TO TRIM-SOURCE.                                       
007620     PERFORM 2505-TRIM-FIELD THRU 2505-EXIT.                              
007630     MOVE TRIM-TARGET TO MAP-TITLE.                                       
007640     IF  MAP-TITLE = SPACES                                               
007650         MOVE 'TITLE' TO FIELD-NAME-WORK                                  
007660         MOVE CSV-TITLE TO FIELD-VALUE-WORK                               
007670         MOVE 'Title is blank after trim' TO                              
007680                  FIELD-ERROR-MSG                                         
007690         MOVE 'INVALID-FORMAT' TO FIELD-ERROR-TYPE                        
007700         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
007710     END-IF.                                                              
007720                                                                          
007730     IF  NOT ROW-REJECTED                                                 
007740         MOVE CSV-AUTHOR TO TRIM-SOURCE                                   
007750         PERFORM 2505-TRIM-FIELD THRU 2505-EXIT                           
007760         MOVE TRIM-TARGET TO MAP-AUTHOR                                   
007770         IF  MAP-AUTHOR = SPACES                                          
007780             MOVE 'AUTHOR' TO FIELD-NAME-WORK                             
007790             MOVE CSV-AUTHOR TO FIELD-VALUE-WORK                          
007800             MOVE 'Author is blank after trim' TO                         
007810                      FIELD-ERROR-MSG                                     
007820             MOVE 'INVALID-FORMAT' TO FIELD-ERROR-TYPE                    
007830             PERFORM 2400-REJECT-ROW THRU 2400-EXIT                       
007840         END-IF                                                           
007850     END-IF.                                                              
007860                                                                          
007870     IF  NOT ROW-REJECTED                                                 
007880         PERFORM 2510-PARSE-DATE THRU 2510-EXIT                           
007890     END-IF.                                                              
007900                                                                          
007910     IF  NOT ROW-REJECTED                                                 
007920         MOVE CSV-VIEWS TO NC-SOURCE                                      
007930         PERFORM 2305-COMPACT-NUMERIC THRU 2305-EXIT                      
007940         MOVE ZEROS TO MAP-VIEWS                                          
007950         COMPUTE NC-START = 19 - NC-TARGET-SUB                            
007960         MOVE NC-TARGET (1:NC-TARGET-SUB) TO                              
007970                  MAP-VIEWS (NC-START:                                    
007980                  NC-TARGET-SUB)                                          
007990     END-IF.                                                              
008000                                                                          
008010     IF  NOT ROW-REJECTED                                                 
008020         MOVE CSV-LIKES TO NC-SOURCE                                      
008030         PERFORM 2305-COMPACT-NUMERIC THRU 2305-EXIT                      
008040         MOVE ZEROS TO MAP-LIKES                                          
008050         COMPUTE NC-START = 19 - NC-TARGET-SUB                            
008060         MOVE NC-TARGET (1:NC-TARGET-SUB) TO                              
008070                  MAP-LIKES (NC-START:                                    
008080                  NC-TARGET-SUB)                                          
008090     END-IF.                                                              
008100                                                                          
008110     IF  NOT ROW-REJECTED                                                 
008120         PERFORM 2560-VALIDATE-LINK-FORMAT THRU 2560-EXIT                 
008130     END-IF.                                                              
008140                                                                          
008150     IF  NOT ROW-REJECTED                                                 
008160         MOVE CSV-LINK TO MAP-LINK                                        
008170         COMPUTE MAP-INFLUENCE ROUNDED =                                  
008180             (MAP-VIEWS * 0.7) + (MAP-LIKES * 0.3)                        
008190     END-IF.                                                              
008200                                                                          
008210 2500-EXIT.                                                               
008220     EXIT.                                                                
008230                                                                          
008240****************************************************************          
008250* Left/right-trim TRIM-SOURCE into TRIM-TARGET, leaving         *         
008260* TRIM-FIRST/LAST/LEN set to the surviving substring's bounds   *         
008270* for callers (e.g. 2560) that need the trimmed length.  A      *         
008280* single matching pair of quotes wrapped around the trimmed     *         
008290* value (CSVIMP's optional-quoting rule) is then stripped.      *         
008300****************************************************************          
008310 2505-TRIM-FIELD.                                                         
008320     MOVE 0      TO TRIM-FIRST.                                           
008330     MOVE 0      TO TRIM-LAST.                                            
008340     MOVE SPACES TO TRIM-TARGET.                                          
008350     IF  TRIM-SOURCE NOT = SPACES                                         
008360         MOVE 1 TO TRIM-SUB                                               
008370         PERFORM 2506-SCAN-TRIM-CHAR THRU 2506-EXIT                       
008380             UNTIL TRIM-SUB > 500                                         
008390         COMPUTE TRIM-LEN =                                               
008400             TRIM-LAST - TRIM-FIRST + 1                                   
008410         IF  TRIM-LEN > 1                                                 
008420                 AND TRIM-SOURCE (TRIM-FIRST:1) = '"'                     
008430                 AND TRIM-SOURCE (TRIM-LAST:1) = '"'                      
008440             ADD 1 TO TRIM-FIRST                                          
008450             SUBTRACT 1 FROM TRIM-LAST                                    
008460             SUBTRACT 2 FROM TRIM-LEN                                     
008470         END-IF                                                           
008480         MOVE TRIM-SOURCE (TRIM-FIRST:TRIM-LEN)                           
008490             TO TRIM-TARGET                                               
008500     ELSE                                                                 
008510         MOVE 0 TO TRIM-LEN                                               
008520     END-IF.                                                              
008530                                                                          
008540 2505-EXIT.                                                               
008550     EXIT.                                                                
008560                                                                          
008570 2506-SCAN-TRIM-CHAR.                                                     
008580     IF  TRIM-SOURCE (TRIM-SUB:1) NOT = SPACE                             
008590         IF  TRIM-FIRST = 0                                               
008600             MOVE TRIM-SUB TO TRIM-FIRST                                  
008610         END-IF                                                           
008620         MOVE TRIM-SUB TO TRIM-LAST                                       
008630     END-IF.                                                              
008640     ADD 1 TO TRIM-SUB.                                                   
008650                                                                          
008660 2506-EXIT.                                                               
008670     EXIT.                                                                
008680                                                                          
008690****************************************************************          
008700* Parse "Month YYYY" (e.g. "December 2021") into numeric year  *          
008710* and month.  The month name must be one of the twelve full    *          
008720* English month names loaded into MONTH-NAME-TABLE above.  The *          
008730* quoted/unquoted CSV value is unwrapped by 2505 first.        *          
008740****************************************************************          
008750 2510-PARSE-DATE.                                                         
008760     MOVE CSV-DATE TO TRIM-SOURCE.                                        
008770     PERFORM 2505-TRIM-FIELD THRU 2505-EXIT.                              
008780     UNSTRING TRIM-TARGET DELIMITED BY SPACE                              
008790         INTO DATE-MONTH-TEXT DATE-YEAR-TEXT                              
008800     END-UNSTRING.                                                        
008810     MOVE 'N' TO DATE-MONTH-FOUND-SW.                                     
008820     MOVE 1   TO MONTH-SUB.                                               
008830     PERFORM 2515-CHECK-MONTH-ENTRY THRU 2515-EXIT                        
008840         UNTIL MONTH-SUB > 12 OR DATE-MONTH-FOUND.                        
008850     IF  (NOT DATE-MONTH-FOUND) OR                                        
008860             DATE-YEAR-TEXT NOT NUMERIC                                   
008870         MOVE 'DATE' TO FIELD-NAME-WORK                                   
008880         MOVE CSV-DATE TO FIELD-VALUE-WORK                                
008890         MOVE 'Date does not match Month YYYY' TO                         
008900                  FIELD-ERROR-MSG                                         
008910         MOVE 'INVALID-FORMAT' TO FIELD-ERROR-TYPE                        
008920         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
008930     ELSE                                                                 
008940         MOVE DATE-YEAR-TEXT TO MAP-YEAR                                  
008950     END-IF.                                                              
008960                                                                          
008970 2510-EXIT.                                                               
008980     EXIT.                                                                
008990                                                                          
009000 2515-CHECK-MONTH-ENTRY.                                                  
009010     IF  DATE-MONTH-TEXT = MONTH-NAME-ENTRY                               
009020             (MONTH-SUB)                                                  
009030         MOVE MONTH-SUB TO MAP-MONTH                                      
009040         SET DATE-MONTH-FOUND TO TRUE                                     
009050     ELSE                                                                 
009060         ADD 1 TO MONTH-SUB                                               
009070     END-IF.                                                              
009080                                                                          
009090 2515-EXIT.                                                               
009100     EXIT.                                                                
009110                                                                          
009120****************************************************************          
009130* Link must be http(s):// followed by a character that is not *           
009140* slash/dot/query/hash/space, then at least one more          *           
009150* character, matched end to end with no embedded whitespace.  *           
009160****************************************************************          
009170 2560-VALIDATE-LINK-FORMAT.                                               
009180     MOVE SPACES TO FIELD-ERROR-TYPE.                                     
009190     MOVE CSV-LINK TO TRIM-SOURCE.                                        
009200     PERFORM 2505-TRIM-FIELD THRU 2505-EXIT.                              
009210     MOVE TRIM-TARGET TO LINK-UPPER.                                      
009220     INSPECT LINK-UPPER CONVERTING                                        
009230         LOWER-ALPHABET TO UPPER-ALPHABET.                                
009240     IF  TRIM-LEN = 0                                                     
009250         MOVE 'INVALID-FORMAT' TO FIELD-ERROR-TYPE                        
009260     ELSE                                                                 
009270         IF  LINK-UPPER (1:7) = 'HTTP://'                                 
009280             MOVE 8 TO LINK-AFTER-SCHEME                                  
009290         ELSE                                                             
009300             IF  LINK-UPPER (1:8) = 'HTTPS://'                            
009310                 MOVE 9 TO LINK-AFTER-SCHEME                              
009320             ELSE                                                         
009330                 MOVE 'INVALID-FORMAT' TO                                 
009340                          FIELD-ERROR-TYPE                                
009350                 MOVE 0 TO LINK-AFTER-SCHEME                              
009360             END-IF                                                       
009370         END-IF                                                           
009380     END-IF.                                                              
009390     IF  FIELD-ERROR-TYPE = SPACES AND                                    
009400             LINK-AFTER-SCHEME > 0                                        
009410         IF  LINK-AFTER-SCHEME >= TRIM-LEN                                
009420             MOVE 'INVALID-FORMAT' TO FIELD-ERROR-TYPE                    
009430         ELSE                                                             
009440             MOVE TRIM-TARGET                                             
009450                 (LINK-AFTER-SCHEME:1) TO                                 
009460                 LINK-NEXT-CHAR                                           
009470             IF  LINK-NEXT-CHAR = '/' OR '.' OR '?'                       
009480                     OR '#' OR SPACE                                      
009490                 MOVE 'INVALID-FORMAT' TO                                 
009500                          FIELD-ERROR-TYPE                                
009510             END-IF                                                       
009520         END-IF                                                           
009530     END-IF.                                                              
009540     IF  FIELD-ERROR-TYPE = SPACES                                        
009550         MOVE 0 TO LINK-SPACE-COUNT                                       
009560         INSPECT TRIM-TARGET (1:TRIM-LEN)                                 
009570             TALLYING LINK-SPACE-COUNT                                    
009580             FOR ALL SPACE                                                
009590         IF  LINK-SPACE-COUNT NOT = 0                                     
009600             MOVE 'INVALID-FORMAT' TO FIELD-ERROR-TYPE                    
009610         END-IF                                                           
009620     END-IF.                                                              
009630     IF  FIELD-ERROR-TYPE = 'INVALID-FORMAT'                              
009640         MOVE 'LINK' TO FIELD-NAME-WORK                                   
009650         MOVE CSV-LINK TO FIELD-VALUE-WORK                                
009660         MOVE                                                             
009670            'Link does not match http(s) URL pattern' TO                  
009680            FIELD-ERROR-MSG                                               
009690         PERFORM 2400-REJECT-ROW THRU 2400-EXIT                           
009700     END-IF.                                                              
009710                                                                          
009720 2560-EXIT.                                                               
009730     EXIT.                                                                
009740                                                                          
009750****************************************************************          
009760* Resolve the speaker by exact-match name lookup against the   *          
009770* in-memory SPEAKER-TABLE-AREA (loaded from SPKMSTR).  A new   *          
009780* name is created, added to the table and written to SPKMSTR   *          
009790* immediately.  An already-known speaker's totals are left     *          
009800* alone here -- see 2660, called from 2800 once 2700 has       *          
009810* confirmed the talk is not a duplicate.                       *          
009820****************************************************************          
009830 2600-RESOLVE-SPEAKER.                                                    
009840     MOVE 'N' TO SPEAKER-FOUND-SW.                                        
009850     MOVE 0   TO FOUND-SPEAKER-SUB.                                       
009860     MOVE 1   TO SPEAKER-SUB.                                             
009870     PERFORM 2610-FIND-SPEAKER-BY-NAME THRU 2610-EXIT                     
009880         UNTIL SPEAKER-SUB > SPEAKER-TABLE-COUNT                          
009890             OR SPEAKER-WAS-FOUND.                                        
009900     IF  NOT SPEAKER-WAS-FOUND                                            
009910         PERFORM 2650-CREATE-SPEAKER THRU 2650-EXIT                       
009920     END-IF.                                                              
009930                                                                          
009940 2600-EXIT.                                                               
009950     EXIT.                                                                
009960                                                                          
009970 2610-FIND-SPEAKER-BY-NAME.                                               
009980     IF  SPT-NAME (SPEAKER-SUB) = MAP-AUTHOR                              
009990         MOVE SPT-SPEAKER-ID (SPEAKER-SUB) TO                             
010000             MAP-SPEAKER-ID                                               
010010         MOVE SPEAKER-SUB TO FOUND-SPEAKER-SUB                            
010020         SET SPEAKER-WAS-FOUND TO TRUE                                    
010030     ELSE                                                                 
010040         ADD 1 TO SPEAKER-SUB                                             
010050     END-IF.                                                              
010060                                                                          
010070 2610-EXIT.                                                               
010080     EXIT.                                                                
010090                                                                          
010100****************************************************************          
010110* First sighting of a speaker name -- assign the next          *          
010120* surrogate key, add the row to SPEAKER-TABLE-AREA and write   *          
010130* it out to SPKMSTR straight away.                             *          
010140****************************************************************          
010150 2650-CREATE-SPEAKER.                                                     
010160     ADD 1 TO NEXT-SPEAKER-SEQ.                                           
010170     ADD 1 TO SPEAKER-TABLE-COUNT.                                        
010180     IF  SPEAKER-TABLE-COUNT > 5000                                       
010190         MOVE 'SPEAKER-TABLE-AREA FULL' TO                                
010200                  ABEND-MESSAGE                                           
010210         PERFORM 9999-ABEND THRU 9999-EXIT                                
010220     END-IF.                                                              
010230     MOVE SPACES              TO SP-SPEAKER-KEY.                          
010240     MOVE 'SPK'                TO SP-KEY-TAG.                             
010250     MOVE NEXT-SPEAKER-SEQ  TO SP-KEY-SEQUENCE.                           
010260     MOVE MAP-AUTHOR        TO SP-NAME.                                   
010270     MOVE SPACES               TO SP-BIO.                                 
010280     MOVE 1                    TO SP-TOTAL-TALKS.                         
010290     MOVE MAP-VIEWS         TO SP-TOTAL-VIEWS.                            
010300     MOVE MAP-LIKES         TO SP-TOTAL-LIKES.                            
010310     WRITE SPEAKER-RECORD.                                                
010320     IF  SPKMSTR-STATUS NOT = '00'                                        
010330         MOVE 'WRITE SPKMSTR' TO ABEND-MESSAGE                            
010340         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
010350     END-IF.                                                              
010360     MOVE SP-SPEAKER-ID  TO                                               
010370         SPT-SPEAKER-ID (SPEAKER-TABLE-COUNT).                            
010380     MOVE SP-NAME        TO                                               
010390         SPT-NAME (SPEAKER-TABLE-COUNT).                                  
010400     MOVE SP-BIO         TO                                               
010410         SPT-BIO (SPEAKER-TABLE-COUNT).                                   
010420     MOVE SP-TOTAL-TALKS TO                                               
010430         SPT-TOTAL-TALKS (SPEAKER-TABLE-COUNT).                           
010440     MOVE SP-TOTAL-VIEWS TO                                               
010450         SPT-TOTAL-VIEWS (SPEAKER-TABLE-COUNT).                           
010460     MOVE SP-TOTAL-LIKES TO                                               
010470         SPT-TOTAL-LIKES (SPEAKER-TABLE-COUNT).                           
010480     MOVE SP-SPEAKER-ID  TO MAP-SPEAKER-ID.                               
010490                                                                          
010500 2650-EXIT.                                                               
010510     EXIT.                                                                
010520                                                                          
010530****************************************************************          
010540* An already-known speaker picked up another non-duplicate      *         
010550* talk -- roll the talk and view/like totals forward on the     *         
010560* in-memory row so TEDC020 need not re-derive them.  Called     *         
010570* from 2800, after 2700 has ruled the talk in.      TC-0231     *         
010580****************************************************************          
010590 2660-UPDATE-SPEAKER-TOTALS.                                              
010600     ADD 1 TO SPT-TOTAL-TALKS (FOUND-SPEAKER-SUB).                        
010610     ADD MAP-VIEWS TO                                                     
010620         SPT-TOTAL-VIEWS (FOUND-SPEAKER-SUB).                             
010630     ADD MAP-LIKES TO                                                     
010640         SPT-TOTAL-LIKES (FOUND-SPEAKER-SUB).                             
010650                                                                          
010660 2660-EXIT.                                                               
010670     EXIT.                                                                
010680                                                                          
010690****************************************************************          
010700* Deduplicate by (title, resolved speaker) against the         *          
010710* in-memory TALK-DEDUP-TABLE-AREA (loaded from TLKMSTR).       *          
010720****************************************************************          
010730 2700-CHECK-DUPLICATE-TALK.                                               
010740     MOVE 'N' TO TALK-DUP-SW.                                             
010750     MOVE 1   TO TALK-SUB.                                                
010760     PERFORM 2710-CHECK-ONE-TALK-ENTRY THRU 2710-EXIT                     
010770         UNTIL TALK-SUB > TALK-TABLE-COUNT                                
010780             OR TALK-IS-DUPLICATE.                                        
010790                                                                          
010800 2700-EXIT.                                                               
010810     EXIT.                                                                
010820                                                                          
010830 2710-CHECK-ONE-TALK-ENTRY.                                               
010840     IF  TDT-TITLE (TALK-SUB) = MAP-TITLE AND                             
010850             TDT-SPEAKER-ID (TALK-SUB) =                                  
010860                 MAP-SPEAKER-ID                                           
010870         SET TALK-IS-DUPLICATE TO TRUE                                    
010880     ELSE                                                                 
010890         ADD 1 TO TALK-SUB                                                
010900     END-IF.                                                              
010910                                                                          
010920 2710-EXIT.                                                               
010930     EXIT.                                                                
010940                                                                          
010950****************************************************************          
010960* Build the new TEDTALK row, add it to the outbound write      *          
010970* batch and to the dedup table, flushing the batch at 1000.    *          
010980* An already-known speaker's totals are rolled forward here,   *          
010990* not in 2600, so a duplicate row never inflates them.         *          
011000****************************************************************          
011010 2800-ADD-TALK-TO-BATCH.                                                  
011020     ADD 1 TO NEXT-TALK-SEQ.                                              
011030     ADD 1 TO TALK-TABLE-COUNT.                                           
011040     IF  TALK-TABLE-COUNT > 20000                                         
011050         MOVE 'TALK-DEDUP-TABLE-AREA FULL' TO                             
011060                  ABEND-MESSAGE                                           
011070         PERFORM 9999-ABEND THRU 9999-EXIT                                
011080     END-IF.                                                              
011090     ADD 1 TO TALK-BATCH-COUNT.                                           
011100     MOVE 'TLK' TO                                                        
011110         TBT-TALK-TAG (TALK-BATCH-COUNT).                                 
011120     MOVE NEXT-TALK-SEQ TO                                                
011130         TBT-TALK-SEQUENCE (TALK-BATCH-COUNT).                            
011140     MOVE MAP-TITLE TO                                                    
011150         TBT-TITLE (TALK-BATCH-COUNT).                                    
011160     MOVE MAP-SPEAKER-ID TO                                               
011170         TBT-SPEAKER-ID (TALK-BATCH-COUNT).                               
011180     MOVE MAP-YEAR TO                                                     
011190         TBT-YEAR (TALK-BATCH-COUNT).                                     
011200     MOVE MAP-MONTH TO                                                    
011210         TBT-MONTH (TALK-BATCH-COUNT).                                    
011220     MOVE MAP-VIEWS TO                                                    
011230         TBT-VIEWS (TALK-BATCH-COUNT).                                    
011240     MOVE MAP-LIKES TO                                                    
011250         TBT-LIKES (TALK-BATCH-COUNT).                                    
011260     MOVE MAP-LINK TO                                                     
011270         TBT-LINK (TALK-BATCH-COUNT).                                     
011280     MOVE MAP-INFLUENCE TO                                                
011290         TBT-INFLUENCE (TALK-BATCH-COUNT).                                
011300                                                                          
011310     MOVE MAP-TITLE TO                                                    
011320         TDT-TITLE (TALK-TABLE-COUNT).                                    
011330     MOVE MAP-SPEAKER-ID TO                                               
011340         TDT-SPEAKER-ID (TALK-TABLE-COUNT).                               
011350                                                                          
011360     IF  SPEAKER-WAS-FOUND                                                
011370         PERFORM 2660-UPDATE-SPEAKER-TOTALS                               
011380             THRU 2660-EXIT                                               
011390     END-IF.                                                              
011400                                                                          
011410     IF  TALK-BATCH-COUNT = 1000                                          
011420         PERFORM 2850-FLUSH-TALK-BATCH THRU 2850-EXIT                     
011430     END-IF.                                                              
011440                                                                          
011450 2800-EXIT.                                                               
011460     EXIT.                                                                
011470                                                                          
011480****************************************************************          
011490* Write the accumulated talk batch to TLKMSTR and clear it --  *          
011500* a control break on batch size, not on a data key.            *          
011510****************************************************************          
011520 2850-FLUSH-TALK-BATCH.                                                   
011530     MOVE 1 TO TALK-SUB.                                                  
011540     PERFORM 2860-WRITE-ONE-BATCH-TALK THRU 2860-EXIT                     
011550         UNTIL TALK-SUB > TALK-BATCH-COUNT.                               
011560     MOVE 0 TO TALK-BATCH-COUNT.                                          
011570                                                                          
011580 2850-EXIT.                                                               
011590     EXIT.                                                                
011600                                                                          
011610 2860-WRITE-ONE-BATCH-TALK.                                               
011620     MOVE TBT-TALK-ID (TALK-SUB)    TO TK-TALK-ID.                        
011630     MOVE TBT-TITLE (TALK-SUB)      TO TK-TITLE.                          
011640     MOVE TBT-SPEAKER-ID (TALK-SUB) TO TK-SPEAKER-ID.                     
011650     MOVE TBT-YEAR (TALK-SUB)       TO TK-TALK-YEAR.                      
011660     MOVE TBT-MONTH (TALK-SUB)      TO TK-TALK-MONTH.                     
011670     MOVE TBT-VIEWS (TALK-SUB)      TO TK-VIEWS.                          
011680     MOVE TBT-LIKES (TALK-SUB)      TO TK-LIKES.                          
011690     MOVE TBT-LINK (TALK-SUB)       TO TK-LINK.                           
011700     MOVE TBT-INFLUENCE (TALK-SUB)  TO                                    
011710         TK-INFLUENCE-SCORE.                                              
011720     WRITE TEDTALK-RECORD.                                                
011730     IF  TLKMSTR-STATUS NOT = '00'                                        
011740         MOVE 'WRITE TLKMSTR' TO ABEND-MESSAGE                            
011750         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
011760     END-IF.                                                              
011770     ADD 1 TO TALK-SUB.                                                   
011780                                                                          
011790 2860-EXIT.                                                               
011800     EXIT.                                                                
011810                                                                          
011820****************************************************************          
011830* End of run -- flush any partial batch, build                 *          
011840* IMPORT-STATISTICS, write the summary report and close out.   *          
011850****************************************************************          
011860 3000-FINALIZE.                                                           
011870     IF  TALK-BATCH-COUNT > 0                                             
011880         PERFORM 2850-FLUSH-TALK-BATCH THRU 2850-EXIT                     
011890     END-IF.                                                              
011900     PERFORM 3100-BUILD-STATISTICS   THRU 3100-EXIT.                      
011910     PERFORM 3200-WRITE-STATS-REPORT THRU 3200-EXIT.                      
011920     CLOSE CSV-IMPORT-FILE                                                
011930           SPEAKER-MASTER                                                 
011940           TEDTALK-MASTER                                                 
011950           VALIDATION-ERROR-LOG                                           
011960           IMPORT-STATS-REPORT.                                           
011970     IF  ST-FAILED-RECORDS = 0                                            
011980         MOVE 0 TO RETURN-CODE                                            
011990     ELSE                                                                 
012000         MOVE 4 TO RETURN-CODE                                            
012010     END-IF.                                                              
012020                                                                          
012030 3000-EXIT.                                                               
012040     EXIT.                                                                
012050                                                                          
012060****************************************************************          
012070* Derive the run's control totals, success-rate percentage and *          
012080* COMPLETED / PARTIALLY-COMPLETED status.                      *          
012090****************************************************************          
012100 3100-BUILD-STATISTICS.                                                   
012110     MOVE TOTAL-RECORDS      TO ST-TOTAL-RECORDS.                         
012120     MOVE SUCCESSFUL-RECORDS TO ST-SUCCESSFUL-RECORDS.                    
012130     MOVE FAILED-RECORDS     TO ST-FAILED-RECORDS.                        
012140     MOVE SKIPPED-RECORDS    TO ST-SKIPPED-RECORDS.                       
012150     MOVE VALIDATION-ERROR-COUNT TO                                       
012160         ST-VALIDATION-ERROR-COUNT.                                       
012170     IF  TOTAL-RECORDS = 0                                                
012180         MOVE 0 TO SUCCESS-RATE-PCT                                       
012190     ELSE                                                                 
012200         COMPUTE SUCCESS-RATE-WORK ROUNDED =                              
012210             (SUCCESSFUL-RECORDS / TOTAL-RECORDS)                         
012220            * 100                                                         
012230         MOVE SUCCESS-RATE-WORK TO SUCCESS-RATE-PCT                       
012240     END-IF.                                                              
012250     MOVE SUCCESS-RATE-PCT TO ST-SUCCESS-RATE-PCT.                        
012260     IF  FAILED-RECORDS = 0                                               
012270         MOVE 'COMPLETED' TO ST-RUN-STATUS                                
012280     ELSE                                                                 
012290         MOVE 'PARTIALLY-COMPLETED' TO ST-RUN-STATUS                      
012300     END-IF.                                                              
012310                                                                          
012320 3100-EXIT.                                                               
012330     EXIT.                                                                
012340                                                                          
012350****************************************************************          
012360* Write the totals block, then the error-type breakdown.       *          
012370****************************************************************          
012380 3200-WRITE-STATS-REPORT.                                                 
012390     MOVE 'TOTAL RECORDS'       TO SD-LABEL.                              
012400     MOVE ST-TOTAL-RECORDS      TO SD-VALUE.                              
012410     PERFORM 3210-WRITE-DETAIL-LINE THRU 3210-EXIT.                       
012420     MOVE 'SUCCESSFUL RECORDS'  TO SD-LABEL.                              
012430     MOVE ST-SUCCESSFUL-RECORDS TO SD-VALUE.                              
012440     PERFORM 3210-WRITE-DETAIL-LINE THRU 3210-EXIT.                       
012450     MOVE 'FAILED RECORDS'      TO SD-LABEL.                              
012460     MOVE ST-FAILED-RECORDS     TO SD-VALUE.                              
012470     PERFORM 3210-WRITE-DETAIL-LINE THRU 3210-EXIT.                       
012480     MOVE 'SKIPPED RECORDS'     TO SD-LABEL.                              
012490     MOVE ST-SKIPPED-RECORDS    TO SD-VALUE.                              
012500     PERFORM 3210-WRITE-DETAIL-LINE THRU 3210-EXIT.                       
012510     MOVE 'SUCCESS RATE PCT'    TO SD-LABEL.                              
012520     MOVE ST-SUCCESS-RATE-PCT   TO SD-VALUE.                              
012530     PERFORM 3210-WRITE-DETAIL-LINE THRU 3210-EXIT.                       
012540     MOVE 'VALIDATION ERROR COUNT' TO SD-LABEL.                           
012550     MOVE ST-VALIDATION-ERROR-COUNT TO SD-VALUE.                          
012560     PERFORM 3210-WRITE-DETAIL-LINE THRU 3210-EXIT.                       
012570     MOVE 'RUN STATUS'          TO SD-LABEL.                              
012580     MOVE ST-RUN-STATUS         TO SD-VALUE.                              
012590     PERFORM 3210-WRITE-DETAIL-LINE THRU 3210-EXIT.                       
012600     MOVE 1 TO ET-SUB.                                                    
012610     PERFORM 3290-WRITE-ERROR-BREAKDOWN THRU 3290-EXIT                    
012620         UNTIL ET-SUB > 6.                                                
012630                                                                          
012640 3200-EXIT.                                                               
012650     EXIT.                                                                
012660                                                                          
012670 3210-WRITE-DETAIL-LINE.                                                  
012680     MOVE STATS-DETAIL-LINE TO STATS-REPORT-LINE.                         
012690     WRITE STATS-REPORT-LINE.                                             
012700     IF  STATRPT-STATUS NOT = '00'                                        
012710         MOVE 'WRITE STATRPT' TO ABEND-MESSAGE                            
012720         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
012730     END-IF.                                                              
012740                                                                          
012750 3210-EXIT.                                                               
012760     EXIT.                                                                
012770                                                                          
012780****************************************************************          
012790* One line per distinct error-type present in the run, driven  *          
012800* off the TEDCSTC error-type tally table -- a type with a zero *          
012810* count does not print.                                        *          
012820****************************************************************          
012830 3290-WRITE-ERROR-BREAKDOWN.                                              
012840     IF  ET-COUNT (ET-SUB) > 0                                            
012850         MOVE ET-TYPE (ET-SUB)  TO SB-ERROR-TYPE                          
012860         MOVE ET-COUNT (ET-SUB) TO SB-COUNT                               
012870         MOVE STATS-BREAKDOWN-LINE TO STATS-REPORT-LINE                   
012880         WRITE STATS-REPORT-LINE                                          
012890         IF  STATRPT-STATUS NOT = '00'                                    
012900             MOVE 'WRITE STATRPT' TO ABEND-MESSAGE                        
012910             PERFORM 9997-FILE-ERROR THRU 9997-EXIT                       
012920         END-IF                                                           
012930     END-IF.                                                              
012940     ADD 1 TO ET-SUB.                                                     
012950                                                                          
012960 3290-EXIT.                                                               
012970     EXIT.                                                                
012980                                                                          
012990****************************************************************          
013000* Central file-error handler.  This shop inlines its file-     *          
013010* error handler in every program rather than sharing a         *          
013020* copybook, and TEDC010 does the same.  Every OPEN/READ/WRITE  *          
013030* FILE STATUS check in this program reaches here before the    *          
013040* job goes down.                                               *          
013050****************************************************************          
013060 9997-FILE-ERROR.                                                         
013070     DISPLAY 'TEDC010 FILE ERROR -- ' ABEND-MESSAGE.                      
013080     GO TO 9999-ABEND.                                                    
013090                                                                          
013100 9997-EXIT.                                                               
013110     EXIT.                                                                
013120                                                                          
013130 9999-ABEND.                                                              
013140     DISPLAY 'TEDC010 ABENDING -- ' ABEND-MESSAGE.                        
013150     MOVE 16 TO RETURN-CODE.                                              
013160     CLOSE CSV-IMPORT-FILE                                                
013170           SPEAKER-MASTER                                                 
013180           TEDTALK-MASTER                                                 
013190           VALIDATION-ERROR-LOG                                           
013200           IMPORT-STATS-REPORT.                                           
013210     STOP RUN.                                                            
013220                                                                          
013230 9999-EXIT.                                                               
013240     EXIT.                                                                
013250                                                                          
