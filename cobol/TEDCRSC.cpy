000100*****************************************************************         
000110*                                                               *         
000120* TEDC - TED Talk Catalogue Batch                               *         
000130*                                                               *         
000140* Influence-analysis result records.                            *         
000150*                                                               *         
000160* SPEAKER-INFLUENCE-RESULT is one ranked speaker line on the    *         
000170* TOP-SPEAKERS-REPORT, built by TEDC020's 2300-RANK-SPEAKERS    *         
000180* from the in-memory SPEAKER-WORK-TABLE after 2200-COMPUTE-     *         
000190* SPEAKER-AVERAGES has run.  YEAR-TOP-TALK-RESULT is one line   *         
000200* per calendar year on the YEARLY-TOP-TALK-REPORT, built by     *         
000210* 2400-FIND-YEAR-TOP-TALKS.                                     *         
000220*                                                               *         
000230* Date       UserID    Description                              *         
000240* ---------- --------  ---------------------------------------  *         
000250* 09/22/95   PKR       Original layout for TEDC020.                TC-0133
000260* 06/30/98   RHD       Widened the influence totals to match       TC-0188
000270*                      TEDTALK-RECORD's PIC 9(18) views/likes.            
000280* 01/11/99   FDL       Y2K -- YR-TALK-YEAR already 4 digits,       TC-0201
000290*                      reviewed and closed.                               
000300* 04/15/99   PKR       Added SR-TOTAL-VIEWS/SR-TOTAL-LIKES and     TC-0225
000310*                      SR-FIRST/LAST-TALK-YEAR -- the nightly             
000320*                      speaker report was missing them.                   
000330* 02/14/06   MTS       Reviewed SR-FIRST/LAST-TALK-YEAR and        TC-0267
000340*                      YR-TALK-YEAR for century-boundary compares --      
000350*                      both already 4-digit, no change needed.            
000360*                                                               *         
000370*****************************************************************         
000380 01  SPEAKER-INFLUENCE-RESULT.                                            
000390     05  SR-RANK                  PIC 9(05).                              
000400     05  SR-SPEAKER-ID            PIC X(36).                              
000410     05  SR-SPEAKER-NAME          PIC X(100).                             
000420     05  SR-TOTAL-TALKS           PIC 9(09).                              
000430     05  SR-TOTAL-VIEWS           PIC 9(18).                              
000440     05  SR-TOTAL-LIKES           PIC 9(18).                              
000450     05  SR-TOTAL-INFLUENCE       PIC 9(16)V9(4) COMP-3.                  
000460     05  SR-AVERAGE-INFLUENCE     PIC 9(16)V9(4) COMP-3.                  
000470     05  SR-FIRST-TALK-YEAR       PIC 9(04).                              
000480     05  SR-LAST-TALK-YEAR        PIC 9(04).                              
000490     05  FILLER                   PIC X(05).                              
000500                                                                          
000510 01  YEAR-TOP-TALK-RESULT.                                                
000520     05  YR-TALK-YEAR             PIC 9(04).                              
000530     05  YR-TALK-ID               PIC X(36).                              
000540     05  YR-TALK-TITLE            PIC X(200).                             
000550     05  YR-SPEAKER-NAME          PIC X(100).                             
000560     05  YR-INFLUENCE-SCORE       PIC 9(16)V99 COMP-3.                    
000570     05  FILLER                   PIC X(15).                              
