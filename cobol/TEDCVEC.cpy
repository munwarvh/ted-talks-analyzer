000100*****************************************************************         
000110*                                                               *         
000120* TEDC - TED Talk Catalogue Batch                               *         
000130*                                                               *         
000140* VALIDATION-ERROR record definition.                           *         
000150*                                                               *         
000160* One occurrence per rejected field on a rejected CSV row,      *         
000170* written to VALERRLG by TEDC010's 2400-REJECT-ROW paragraph.   *         
000180* A row missing two required fields contributes two of these.   *         
000190*                                                               *         
000200* Date       UserID    Description                              *         
000210* ---------- --------  ---------------------------------------- *         
000220* 03/14/94   FDL       Original layout for TEDC010.                TC-0091
000230* 05/02/96   PKR       Added VE-ERROR-TYPE 88-levels so the        TC-0151
000240*                      stats report breakdown can EVALUATE                
000250*                      instead of comparing literals everywhere.          
000260* 06/02/99   DRO       Closed the VE-CONSTRAINT-VIOLATION         TC-0232 
000270*                      literal -- missing end quote and period            
000280*                      ran it into the FILLER clause.                     
000290* 04/08/05   PKR       Reviewed the six VE-ERROR-TYPE 88-levels    TC-0261
000300*                      against the tally table in TEDCSTC -- counts       
000310*                      still match up, no change needed.                  
000320*                                                               *         
000330*****************************************************************         
000340 01  VALIDATION-ERROR-RECORD.                                             
000350     05  VE-ROW-NUMBER            PIC 9(09).                              
000360     05  VE-FIELD-NAME             PIC X(20).                             
000370     05  VE-FIELD-VALUE            PIC X(500).                            
000380     05  VE-ERROR-MESSAGE          PIC X(200).                            
000390     05  VE-ERROR-TYPE             PIC X(20).                             
000400         88  VE-GARBAGE-DATA           VALUE 'GARBAGE-DATA'.              
000410         88  VE-NEGATIVE-VALUE         VALUE 'NEGATIVE-VALUE'.            
000420         88  VE-OVERFLOW               VALUE 'OVERFLOW'.                  
000430         88  VE-MISSING-FIELD          VALUE 'MISSING-FIELD'.             
000440         88  VE-INVALID-FORMAT         VALUE 'INVALID-FORMAT'.            
000450         88  VE-CONSTRAINT-VIOLATION VALUE 'CONSTRAINT-VIOLATION'.        
000460     05  FILLER                    PIC X(15).                             
