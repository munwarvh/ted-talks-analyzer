000100*****************************************************************         
000110*                                                               *         
000120* TEDC - TED Talk Catalogue Batch                               *         
000130*                                                               *         
000140* SPEAKER master record definition.                             *         
000150*                                                               *         
000160* One occurrence per distinct speaker name discovered across    *         
000170* every CSV import run to date.  SP-SPEAKER-ID is the surrogate *         
000180* key assigned by TEDC010 at first sighting of the speaker's    *         
000190* name (see 1200-PRIME-KEY-COUNTERS / 2600-RESOLVE-SPEAKER in   *         
000200* TEDC010) -- there is no UUID generator available in batch     *         
000210* COBOL so a zero-padded sequence number is used instead.       *         
000220*                                                               *         
000230* Date       UserID    Description                              *         
000240* ---------- --------  ---------------------------------------- *         
000250* 03/14/94   FDL       Original layout for TEDC010.                TC-0091
000260* 09/22/95   PKR       Added SP-TOTAL-LIKES for the influence      TC-0133
000270*                      analysis rewrite.                                  
000280* 01/11/99   FDL       Y2K review -- no 2-digit year fields on     TC-0201
000290*                      this record.  Closed, no change needed.            
000300* 07/12/02   MTS       Reviewed SP-TOTAL-TALKS/VIEWS/LIKES for     TC-0246
000310*                      century rollover in the batch totals -- no         
000320*                      change needed, counters don't carry a date.        
000330*                                                               *         
000340*****************************************************************         
000350 01  SPEAKER-RECORD.                                                      
000360     05  SP-SPEAKER-ID           PIC X(36).                               
000370     05  SP-SPEAKER-KEY REDEFINES SP-SPEAKER-ID.                          
000380         10  SP-KEY-TAG          PIC X(03).                               
000390         10  SP-KEY-SEQUENCE     PIC 9(09).                               
000400         10  FILLER              PIC X(24).                               
000410     05  SP-NAME                 PIC X(100).                              
000420     05  SP-BIO                  PIC X(500).                              
000430     05  SP-TOTAL-TALKS          PIC 9(09).                               
000440     05  SP-TOTAL-VIEWS          PIC 9(18).                               
000450     05  SP-TOTAL-LIKES          PIC 9(18).                               
000460     05  FILLER                  PIC X(19).                               
