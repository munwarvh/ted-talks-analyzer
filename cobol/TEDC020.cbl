000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. TEDC020.                                                     
000120 AUTHOR. Patricia K. Reyes.                                               
000130 INSTALLATION. TEDC - TED Talk Catalogue Batch.                           
000140 DATE-WRITTEN. 09/22/95.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY. Unclassified -- read-only against SPKMSTR/TLKMSTR,             
000170     reruns freely.                                                       
000180******************************************************************        
000190*                                                                *        
000200* TEDC020 - Speaker Influence Analysis                           *        
000210*                                                                *        
000220* Reads SPKMSTR and TLKMSTR built by TEDC010, accumulates        *        
000230* each speaker's talk count, view/like totals and average        *        
000240* influence score, ranks speakers by total influence and         *        
000250* prints the top TOP-N-LIMIT of them to TOPSPRPT, then           *        
000260* finds the single most influential talk of each calendar        *        
000270* year on file and prints one line per year, oldest first,       *        
000280* to YRTOPRPT.                                                   *        
000290*                                                                *        
000300* Date       UserID    Description                              *         
000310* ---------- --------  ---------------------------------------  *         
000320* 09/22/95   PKR       Original layout for TEDC020.                TC-0133
000330* 06/30/98   RHD       Widened the speaker/talk work tables to     TC-0188
000340*                      match TEDTALK-RECORD's PIC 9(18)                   
000350*                      views/likes after the overflow fix in              
000360*                      TEDC010.                                           
000370* 01/11/99   FDL       Y2K -- year fields already 4 digits,        TC-0201
000380*                      reviewed and closed.                               
000390* 04/15/99   PKR       Added first/last talk year to the top-      TC-0225
000400*                      speakers line and rebuilt SPEAKER-WORK-            
000410*                      TABLE-AREA off TEDCRSC instead of a local          
000420*                      copy of the fields.                                
000430* 08/19/04   MTS       OPEN/READ/WRITE failures bypassed the       TC-0257
000440*                      shop's file-error handler -- routed through 9997.  
000450*                                                                *        
000460******************************************************************        
000470                                                                          
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM.                                                  
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT SPEAKER-MASTER   ASSIGN TO SPKMSTR                            
000550         ORGANIZATION IS SEQUENTIAL                                       
000560         FILE STATUS IS SPKMSTR-STATUS.                                   
000570     SELECT TEDTALK-MASTER   ASSIGN TO TLKMSTR                            
000580         ORGANIZATION IS SEQUENTIAL                                       
000590         FILE STATUS IS TLKMSTR-STATUS.                                   
000600     SELECT TOP-SPEAKERS-REPORT ASSIGN TO TOPSPRPT                        
000610         ORGANIZATION IS SEQUENTIAL                                       
000620         FILE STATUS IS TOPSPRPT-STATUS.                                  
000630     SELECT YEARLY-TOP-TALK-REPORT ASSIGN TO YRTOPRPT                     
000640         ORGANIZATION IS SEQUENTIAL                                       
000650         FILE STATUS IS YRTOPRPT-STATUS.                                  
000660                                                                          
000670 DATA DIVISION.                                                           
000680 FILE SECTION.                                                            
000690 FD  SPEAKER-MASTER                                                       
000700     RECORDING MODE IS F                                                  
000710     BLOCK CONTAINS 0 RECORDS                                             
000720     LABEL RECORDS ARE STANDARD.                                          
000730     COPY TEDCSPC.                                                        
000740                                                                          
000750 FD  TEDTALK-MASTER                                                       
000760     RECORDING MODE IS F                                                  
000770     BLOCK CONTAINS 0 RECORDS                                             
000780     LABEL RECORDS ARE STANDARD.                                          
000790     COPY TEDCTKC.                                                        
000800                                                                          
000810 FD  TOP-SPEAKERS-REPORT                                                  
000820     RECORDING MODE IS F                                                  
000830     BLOCK CONTAINS 0 RECORDS                                             
000840     LABEL RECORDS ARE STANDARD.                                          
000850 01  TOPSP-REPORT-LINE          PIC X(132).                               
000860                                                                          
000870 FD  YEARLY-TOP-TALK-REPORT                                               
000880     RECORDING MODE IS F                                                  
000890     BLOCK CONTAINS 0 RECORDS                                             
000900     LABEL RECORDS ARE STANDARD.                                          
000910 01  YRTOP-REPORT-LINE          PIC X(132).                               
000920                                                                          
000930 WORKING-STORAGE SECTION.                                                 
000940                                                                          
000950 01  SPKMSTR-STATUS          PIC X(02) VALUE SPACES.                      
000960 01  TLKMSTR-STATUS          PIC X(02) VALUE SPACES.                      
000970 01  TOPSPRPT-STATUS         PIC X(02) VALUE SPACES.                      
000980 01  YRTOPRPT-STATUS         PIC X(02) VALUE SPACES.                      
000990                                                                          
001000 01  SPEAKER-FOUND-SW        PIC X(01) VALUE 'N'.                         
001010     88  SPEAKER-WAS-FOUND       VALUE 'Y'.                               
001020 01  YEAR-FOUND-SW           PIC X(01) VALUE 'N'.                         
001030     88  YEAR-WAS-FOUND          VALUE 'Y'.                               
001040                                                                          
001050******************************************************************        
001060* Table occurrence counts and scan subscripts -- this shop       *        
001070* has no INDEXED BY habit, every table is walked with a          *        
001080* plain COMP subscript and an out-of-line PERFORM.               *        
001090******************************************************************        
001100 01  SPEAKER-NAME-COUNT      PIC 9(05) COMP VALUE 0.                      
001110 01  TALK-TABLE-COUNT        PIC 9(05) COMP VALUE 0.                      
001120 01  SPEAKER-WORK-COUNT      PIC 9(05) COMP VALUE 0.                      
001130 01  YEAR-TABLE-COUNT        PIC 9(05) COMP VALUE 0.                      
001140 01  NAME-SUB                PIC 9(05) COMP VALUE 0.                      
001150 01  TALK-SUB                PIC 9(05) COMP VALUE 0.                      
001160 01  SPEAKER-SUB             PIC 9(05) COMP VALUE 0.                      
001170 01  YEAR-SUB                PIC 9(05) COMP VALUE 0.                      
001180 01  FOUND-SPEAKER-SUB       PIC 9(05) COMP VALUE 0.                      
001190 01  FOUND-YEAR-SUB          PIC 9(05) COMP VALUE 0.                      
001200 01  OUTER-SUB               PIC 9(05) COMP VALUE 0.                      
001210 01  INNER-SUB               PIC 9(05) COMP VALUE 0.                      
001220 01  BEST-SUB                PIC 9(05) COMP VALUE 0.                      
001230 01  TOP-N-LIMIT             PIC 9(05) COMP VALUE 10.                     
001240                                                                          
001250 01  AVERAGE-WORK            PIC 9(16)V9(4) COMP-3 VALUE 0.               
001260 01  ABEND-MESSAGE           PIC X(40) VALUE SPACES.                      
001270                                                                          
001280******************************************************************        
001290* Speaker-ID to speaker-name lookup, loaded from SPKMSTR.        *        
001300* Used once per talk while TLKMSTR is loaded so every talk       *        
001310* work-table entry already carries its speaker's name.           *        
001320******************************************************************        
001330 01  SPEAKER-NAME-TABLE-AREA.                                             
001340     05  SNT-ENTRY OCCURS 5000 TIMES.                                     
001350         10  SNT-SPEAKER-ID     PIC X(36).                                
001360         10  SNT-SPEAKER-NAME   PIC X(100).                               
001370         10  FILLER             PIC X(05).                                
001380                                                                          
001390******************************************************************        
001400* One entry per TLKMSTR record, built by 2000-LOAD-TALKS and     *        
001410* consumed by 2100-ACCUMULATE-SPEAKER-TOTALS and                 *        
001420* 2400-FIND-YEAR-TOP-TALKS.                                      *        
001430******************************************************************        
001440 01  TALK-WORK-TABLE-AREA.                                                
001450     05  TWT-ENTRY OCCURS 20000 TIMES.                                    
001460         10  TWT-TALK-ID        PIC X(36).                                
001470         10  TWT-TALK-KEY REDEFINES TWT-TALK-ID.                          
001480             15  TWT-KEY-TAG        PIC X(03).                            
001490             15  TWT-KEY-SEQUENCE   PIC 9(09).                            
001500             15  FILLER             PIC X(24).                            
001510         10  TWT-TITLE          PIC X(200).                               
001520         10  TWT-SPEAKER-ID     PIC X(36).                                
001530         10  TWT-SPEAKER-NAME   PIC X(100).                               
001540         10  TWT-TALK-PERIOD.                                             
001550             15  TWT-TALK-YEAR      PIC 9(04).                            
001560             15  TWT-TALK-MONTH     PIC 9(02).                            
001570         10  TWT-TALK-PERIOD-NUM REDEFINES TWT-TALK-PERIOD                
001580                                PIC 9(06).                                
001590         10  TWT-VIEWS          PIC 9(18).                                
001600         10  TWT-LIKES          PIC 9(18).                                
001610         10  TWT-INFLUENCE-SCORE                                          
001620                                PIC 9(16)V99 COMP-3.                      
001630                                                                          
001640******************************************************************        
001650* One entry per distinct speaker who has at least one talk       *        
001660* on TLKMSTR, accumulated by 2100-ACCUMULATE-SPEAKER-TOTALS,     *        
001670* averaged by 2200-COMPUTE-SPEAKER-AVERAGES and ranked by        *        
001680* 2300-RANK-SPEAKERS.                                            *        
001690******************************************************************        
001700 01  SPEAKER-WORK-TABLE-AREA.                                             
001710     05  SWT-ENTRY OCCURS 5000 TIMES.                                     
001720         10  SWT-SPEAKER-ID     PIC X(36).                                
001730         10  SWT-SPEAKER-KEY REDEFINES SWT-SPEAKER-ID.                    
001740             15  SWT-KEY-TAG        PIC X(03).                            
001750             15  SWT-KEY-SEQUENCE   PIC 9(09).                            
001760             15  FILLER             PIC X(24).                            
001770         10  SWT-SPEAKER-NAME   PIC X(100).                               
001780         10  SWT-TOTAL-TALKS    PIC 9(09).                                
001790         10  SWT-TOTAL-VIEWS    PIC 9(18).                                
001800         10  SWT-TOTAL-LIKES    PIC 9(18).                                
001810         10  SWT-TOTAL-INFLUENCE                                          
001820                                PIC 9(16)V9(4) COMP-3.                    
001830         10  SWT-AVERAGE-INFLUENCE                                        
001840                                PIC 9(16)V9(4) COMP-3.                    
001850         10  SWT-FIRST-TALK-YEAR                                          
001860                                PIC 9(04).                                
001870         10  SWT-LAST-TALK-YEAR PIC 9(04).                                
001880                                                                          
001890******************************************************************        
001900* One entry per calendar year represented on TLKMSTR, the        *        
001910* running highest-influence talk for that year, built by         *        
001920* 2400-FIND-YEAR-TOP-TALKS and sorted ascending by year in       *        
001930* 2450-SORT-YEAR-TABLE.                                          *        
001940******************************************************************        
001950 01  YEAR-TOP-TABLE-AREA.                                                 
001960     05  YTT-ENTRY OCCURS 200 TIMES.                                      
001970         10  YTT-TALK-YEAR      PIC 9(04).                                
001980         10  YTT-TALK-ID        PIC X(36).                                
001990         10  YTT-TALK-TITLE     PIC X(200).                               
002000         10  YTT-SPEAKER-NAME   PIC X(100).                               
002010         10  YTT-INFLUENCE-SCORE                                          
002020                                PIC 9(16)V99 COMP-3.                      
002030                                                                          
002040******************************************************************        
002050* Swap areas for the in-memory selection sorts below -- a        *        
002060* group MOVE copies the whole entry in one shot, field order     *        
002070* has to match SWT-ENTRY/YTT-ENTRY exactly.                      *        
002080******************************************************************        
002090 01  SPEAKER-SWAP-AREA.                                                   
002100     05  SWAP-SPEAKER-ID     PIC X(36).                                   
002110     05  SWAP-SPEAKER-NAME   PIC X(100).                                  
002120     05  SWAP-TOTAL-TALKS    PIC 9(09).                                   
002130     05  SWAP-TOTAL-VIEWS    PIC 9(18).                                   
002140     05  SWAP-TOTAL-LIKES    PIC 9(18).                                   
002150     05  SWAP-TOTAL-INFLUENCE                                             
002160                                PIC 9(16)V9(4) COMP-3.                    
002170     05  SWAP-AVERAGE-INFLUENCE                                           
002180                                PIC 9(16)V9(4) COMP-3.                    
002190     05  SWAP-FIRST-TALK-YEAR                                             
002200                                PIC 9(04).                                
002210     05  SWAP-LAST-TALK-YEAR PIC 9(04).                                   
002220     05  FILLER                 PIC X(10).                                
002230                                                                          
002240 01  YEAR-SWAP-AREA.                                                      
002250     05  SWAP-YEAR           PIC 9(04).                                   
002260     05  SWAP-YEAR-TALK-ID   PIC X(36).                                   
002270     05  SWAP-YEAR-TITLE     PIC X(200).                                  
002280     05  SWAP-YEAR-SPEAKER-NAME                                           
002290                                PIC X(100).                               
002300     05  SWAP-YEAR-SCORE     PIC 9(16)V99 COMP-3.                         
002310     05  FILLER                 PIC X(10).                                
002320                                                                          
002330******************************************************************        
002340* Staging records for one result line -- COPY TEDCRSC gives      *        
002350* us SPEAKER-INFLUENCE-RESULT and YEAR-TOP-TALK-RESULT.          *        
002360******************************************************************        
002370 COPY TEDCRSC.                                                            
002380                                                                          
002390******************************************************************        
002400* TOP-SPEAKERS-REPORT detail line.                               *        
002410******************************************************************        
002420 01  TOPSP-DETAIL-LINE.                                                   
002430     05  TSD-RANK            PIC ZZZZ9.                                   
002440     05  FILLER                 PIC X(03) VALUE SPACES.                   
002450     05  TSD-NAME            PIC X(40).                                   
002460     05  FILLER                 PIC X(02) VALUE SPACES.                   
002470     05  TSD-TALKS           PIC ZZZZ9.                                   
002480     05  FILLER                 PIC X(03) VALUE SPACES.                   
002490     05  TSD-VIEWS           PIC Z(9)9.                                   
002500     05  FILLER                 PIC X(02) VALUE SPACES.                   
002510     05  TSD-LIKES           PIC Z(9)9.                                   
002520     05  FILLER                 PIC X(02) VALUE SPACES.                   
002530     05  TSD-AVG-INFLUENCE   PIC Z(9)9.9999.                              
002540     05  FILLER                 PIC X(02) VALUE SPACES.                   
002550     05  TSD-TOTAL-INFLUENCE PIC Z(9)9.9999.                              
002560     05  FILLER                 PIC X(02) VALUE SPACES.                   
002570     05  TSD-FIRST-YEAR      PIC 9999.                                    
002580     05  FILLER                 PIC X(02) VALUE SPACES.                   
002590     05  TSD-LAST-YEAR       PIC 9999.                                    
002600     05  FILLER                 PIC X(06) VALUE SPACES.                   
002610                                                                          
002620******************************************************************        
002630* YEARLY-TOP-TALK-REPORT detail line.                            *        
002640******************************************************************        
002650 01  YRTOP-DETAIL-LINE.                                                   
002660     05  YTD-YEAR            PIC 9999.                                    
002670     05  FILLER                 PIC X(03) VALUE SPACES.                   
002680     05  YTD-TITLE           PIC X(60).                                   
002690     05  FILLER                 PIC X(02) VALUE SPACES.                   
002700     05  YTD-SPEAKER         PIC X(40).                                   
002710     05  FILLER                 PIC X(02) VALUE SPACES.                   
002720     05  YTD-SCORE           PIC Z(9)9.99.                                
002730     05  FILLER                 PIC X(08) VALUE SPACES.                   
002740                                                                          
002750 PROCEDURE DIVISION.                                                      
002760                                                                          
002770 0000-MAIN-LINE.                                                          
002780     PERFORM 1000-INITIALIZE              THRU 1000-EXIT.                 
002790     PERFORM 2000-LOAD-TALKS               THRU 2000-EXIT                 
002800         UNTIL TLKMSTR-STATUS = '10'.                                     
002810     PERFORM 2100-ACCUMULATE-SPEAKER-TOTALS THRU 2100-EXIT                
002820         VARYING TALK-SUB FROM 1 BY 1                                     
002830         UNTIL TALK-SUB > TALK-TABLE-COUNT.                               
002840     PERFORM 2200-COMPUTE-SPEAKER-AVERAGES THRU 2200-EXIT                 
002850         VARYING SPEAKER-SUB FROM 1 BY 1                                  
002860         UNTIL SPEAKER-SUB > SPEAKER-WORK-COUNT.                          
002870     PERFORM 2300-RANK-SPEAKERS            THRU 2300-EXIT.                
002880     PERFORM 2400-FIND-YEAR-TOP-TALKS       THRU 2400-EXIT.               
002890     PERFORM 3000-WRITE-TOP-SPEAKERS-REPORT THRU 3000-EXIT.               
002900     PERFORM 4000-WRITE-YEARLY-TOP-TALK-REPORT THRU 4000-EXIT.            
002910     PERFORM 5000-FINALIZE                 THRU 5000-EXIT.                
002920     STOP RUN.                                                            
002930                                                                          
002940******************************************************************        
002950* Open all four files and load the speaker-name lookup           *        
002960* table from SPKMSTR before TLKMSTR is touched.                  *        
002970******************************************************************        
002980 1000-INITIALIZE.                                                         
002990     PERFORM 1100-OPEN-FILES         THRU 1100-EXIT.                      
003000     PERFORM 1200-LOAD-SPEAKER-NAMES THRU 1200-EXIT                       
003010         UNTIL SPKMSTR-STATUS = '10'.                                     
003020                                                                          
003030 1000-EXIT.                                                               
003040     EXIT.                                                                
003050                                                                          
003060 1100-OPEN-FILES.                                                         
003070     OPEN INPUT  SPEAKER-MASTER.                                          
003080     IF  SPKMSTR-STATUS NOT = '00'                                        
003090         MOVE 'OPEN SPKMSTR' TO ABEND-MESSAGE                             
003100         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
003110     END-IF.                                                              
003120                                                                          
003130     OPEN INPUT  TEDTALK-MASTER.                                          
003140     IF  TLKMSTR-STATUS NOT = '00'                                        
003150         MOVE 'OPEN TLKMSTR' TO ABEND-MESSAGE                             
003160         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
003170     END-IF.                                                              
003180                                                                          
003190     OPEN OUTPUT TOP-SPEAKERS-REPORT.                                     
003200     IF  TOPSPRPT-STATUS NOT = '00'                                       
003210         MOVE 'OPEN TOPSPRPT' TO ABEND-MESSAGE                            
003220         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
003230     END-IF.                                                              
003240                                                                          
003250     OPEN OUTPUT YEARLY-TOP-TALK-REPORT.                                  
003260     IF  YRTOPRPT-STATUS NOT = '00'                                       
003270         MOVE 'OPEN YRTOPRPT' TO ABEND-MESSAGE                            
003280         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
003290     END-IF.                                                              
003300                                                                          
003310 1100-EXIT.                                                               
003320     EXIT.                                                                
003330                                                                          
003340******************************************************************        
003350* SNT-ENTRY is keyed by speaker-id and scanned linearly by       *        
003360* 2030-FIND-SPEAKER-NAME while TLKMSTR loads.                    *        
003370******************************************************************        
003380 1200-LOAD-SPEAKER-NAMES.                                                 
003390     READ SPEAKER-MASTER.                                                 
003400     IF  SPKMSTR-STATUS = '00'                                            
003410         ADD 1 TO SPEAKER-NAME-COUNT                                      
003420         IF  SPEAKER-NAME-COUNT > 5000                                    
003430             MOVE 'SPEAKER-NAME-TABLE-AREA FULL' TO                       
003440                      ABEND-MESSAGE                                       
003450             PERFORM 9999-ABEND THRU 9999-EXIT                            
003460         END-IF                                                           
003470         MOVE SP-SPEAKER-ID TO                                            
003480             SNT-SPEAKER-ID (SPEAKER-NAME-COUNT)                          
003490         MOVE SP-NAME       TO                                            
003500             SNT-SPEAKER-NAME (SPEAKER-NAME-COUNT)                        
003510     END-IF.                                                              
003520                                                                          
003530 1200-EXIT.                                                               
003540     EXIT.                                                                
003550                                                                          
003560******************************************************************        
003570* Load TLKMSTR into TALK-WORK-TABLE-AREA, resolving each         *        
003580* talk's speaker name from SPEAKER-NAME-TABLE-AREA as it         *        
003590* goes so the later accumulation and year passes never have      *        
003600* to touch SPKMSTR again.                                        *        
003610******************************************************************        
003620 2000-LOAD-TALKS.                                                         
003630     READ TEDTALK-MASTER.                                                 
003640     IF  TLKMSTR-STATUS = '00'                                            
003650         ADD 1 TO TALK-TABLE-COUNT                                        
003660         IF  TALK-TABLE-COUNT > 20000                                     
003670             MOVE 'TALK-WORK-TABLE-AREA FULL' TO                          
003680                      ABEND-MESSAGE                                       
003690             PERFORM 9999-ABEND THRU 9999-EXIT                            
003700         END-IF                                                           
003710         MOVE TK-TALK-ID    TO                                            
003720             TWT-TALK-ID (TALK-TABLE-COUNT)                               
003730         MOVE TK-TITLE      TO                                            
003740             TWT-TITLE (TALK-TABLE-COUNT)                                 
003750         MOVE TK-SPEAKER-ID TO                                            
003760             TWT-SPEAKER-ID (TALK-TABLE-COUNT)                            
003770         MOVE TK-TALK-YEAR  TO                                            
003780             TWT-TALK-YEAR (TALK-TABLE-COUNT)                             
003790         MOVE TK-TALK-MONTH TO                                            
003800             TWT-TALK-MONTH (TALK-TABLE-COUNT)                            
003810         MOVE TK-VIEWS      TO                                            
003820             TWT-VIEWS (TALK-TABLE-COUNT)                                 
003830         MOVE TK-LIKES      TO                                            
003840             TWT-LIKES (TALK-TABLE-COUNT)                                 
003850         MOVE TK-INFLUENCE-SCORE TO                                       
003860             TWT-INFLUENCE-SCORE (TALK-TABLE-COUNT)                       
003870         MOVE 'N' TO SPEAKER-FOUND-SW                                     
003880         MOVE 1   TO NAME-SUB                                             
003890         PERFORM 2030-FIND-SPEAKER-NAME THRU 2030-EXIT                    
003900             UNTIL NAME-SUB > SPEAKER-NAME-COUNT                          
003910                 OR SPEAKER-WAS-FOUND                                     
003920         IF  NOT SPEAKER-WAS-FOUND                                        
003930             MOVE SPACES TO                                               
003940                 TWT-SPEAKER-NAME (TALK-TABLE-COUNT)                      
003950         END-IF                                                           
003960     END-IF.                                                              
003970                                                                          
003980 2000-EXIT.                                                               
003990     EXIT.                                                                
004000                                                                          
004010 2030-FIND-SPEAKER-NAME.                                                  
004020     IF  SNT-SPEAKER-ID (NAME-SUB) = TK-SPEAKER-ID                        
004030         MOVE SNT-SPEAKER-NAME (NAME-SUB) TO                              
004040             TWT-SPEAKER-NAME (TALK-TABLE-COUNT)                          
004050         SET SPEAKER-WAS-FOUND TO TRUE                                    
004060     ELSE                                                                 
004070         ADD 1 TO NAME-SUB                                                
004080     END-IF.                                                              
004090                                                                          
004100 2030-EXIT.                                                               
004110     EXIT.                                                                
004120                                                                          
004130******************************************************************        
004140* Find or create the speaker's row in SPEAKER-WORK-TABLE-        *        
004150* AREA and roll the current talk's views/likes/influence         *        
004160* and first/last talk year into it.                              *        
004170******************************************************************        
004180 2100-ACCUMULATE-SPEAKER-TOTALS.                                          
004190     MOVE 'N' TO SPEAKER-FOUND-SW.                                        
004200     MOVE 1   TO SPEAKER-SUB.                                             
004210     PERFORM 2120-FIND-WORK-SPEAKER THRU 2120-EXIT                        
004220         UNTIL SPEAKER-SUB > SPEAKER-WORK-COUNT                           
004230             OR SPEAKER-WAS-FOUND.                                        
004240     IF  SPEAKER-WAS-FOUND                                                
004250         PERFORM 2140-UPDATE-WORK-SPEAKER THRU 2140-EXIT                  
004260     ELSE                                                                 
004270         PERFORM 2130-CREATE-WORK-SPEAKER THRU 2130-EXIT                  
004280     END-IF.                                                              
004290                                                                          
004300 2100-EXIT.                                                               
004310     EXIT.                                                                
004320                                                                          
004330 2120-FIND-WORK-SPEAKER.                                                  
004340     IF  SWT-SPEAKER-ID (SPEAKER-SUB) =                                   
004350             TWT-SPEAKER-ID (TALK-SUB)                                    
004360         MOVE SPEAKER-SUB TO FOUND-SPEAKER-SUB                            
004370         SET SPEAKER-WAS-FOUND TO TRUE                                    
004380     ELSE                                                                 
004390         ADD 1 TO SPEAKER-SUB                                             
004400     END-IF.                                                              
004410                                                                          
004420 2120-EXIT.                                                               
004430     EXIT.                                                                
004440                                                                          
004450******************************************************************        
004460* First sighting of this speaker while walking TALK-WORK-        *        
004470* TABLE-AREA -- open the row with the current talk's own         *        
004480* totals, the same way TEDC010 primes a new speaker row.         *        
004490******************************************************************        
004500 2130-CREATE-WORK-SPEAKER.                                                
004510     ADD 1 TO SPEAKER-WORK-COUNT.                                         
004520     IF  SPEAKER-WORK-COUNT > 5000                                        
004530         MOVE 'SPEAKER-WORK-TABLE-AREA FULL' TO                           
004540                  ABEND-MESSAGE                                           
004550         PERFORM 9999-ABEND THRU 9999-EXIT                                
004560     END-IF.                                                              
004570     MOVE TWT-SPEAKER-ID (TALK-SUB)   TO                                  
004580         SWT-SPEAKER-ID (SPEAKER-WORK-COUNT).                             
004590     MOVE TWT-SPEAKER-NAME (TALK-SUB) TO                                  
004600         SWT-SPEAKER-NAME (SPEAKER-WORK-COUNT).                           
004610     MOVE 1 TO SWT-TOTAL-TALKS (SPEAKER-WORK-COUNT).                      
004620     MOVE TWT-VIEWS (TALK-SUB) TO                                         
004630         SWT-TOTAL-VIEWS (SPEAKER-WORK-COUNT).                            
004640     MOVE TWT-LIKES (TALK-SUB) TO                                         
004650         SWT-TOTAL-LIKES (SPEAKER-WORK-COUNT).                            
004660     MOVE TWT-INFLUENCE-SCORE (TALK-SUB) TO                               
004670         SWT-TOTAL-INFLUENCE (SPEAKER-WORK-COUNT).                        
004680     MOVE TWT-TALK-YEAR (TALK-SUB) TO                                     
004690         SWT-FIRST-TALK-YEAR (SPEAKER-WORK-COUNT).                        
004700     MOVE TWT-TALK-YEAR (TALK-SUB) TO                                     
004710         SWT-LAST-TALK-YEAR (SPEAKER-WORK-COUNT).                         
004720     MOVE SPEAKER-WORK-COUNT TO FOUND-SPEAKER-SUB.                        
004730                                                                          
004740 2130-EXIT.                                                               
004750     EXIT.                                                                
004760                                                                          
004770******************************************************************        
004780* An already-known speaker picked up another talk -- roll        *        
004790* the totals and the first/last talk year forward.               *        
004800******************************************************************        
004810 2140-UPDATE-WORK-SPEAKER.                                                
004820     ADD 1 TO SWT-TOTAL-TALKS (FOUND-SPEAKER-SUB).                        
004830     ADD TWT-VIEWS (TALK-SUB) TO                                          
004840         SWT-TOTAL-VIEWS (FOUND-SPEAKER-SUB).                             
004850     ADD TWT-LIKES (TALK-SUB) TO                                          
004860         SWT-TOTAL-LIKES (FOUND-SPEAKER-SUB).                             
004870     ADD TWT-INFLUENCE-SCORE (TALK-SUB) TO                                
004880         SWT-TOTAL-INFLUENCE (FOUND-SPEAKER-SUB).                         
004890     IF  TWT-TALK-YEAR (TALK-SUB) <                                       
004900             SWT-FIRST-TALK-YEAR (FOUND-SPEAKER-SUB)                      
004910         MOVE TWT-TALK-YEAR (TALK-SUB) TO                                 
004920             SWT-FIRST-TALK-YEAR (FOUND-SPEAKER-SUB)                      
004930     END-IF.                                                              
004940     IF  TWT-TALK-YEAR (TALK-SUB) >                                       
004950             SWT-LAST-TALK-YEAR (FOUND-SPEAKER-SUB)                       
004960         MOVE TWT-TALK-YEAR (TALK-SUB) TO                                 
004970             SWT-LAST-TALK-YEAR (FOUND-SPEAKER-SUB)                       
004980     END-IF.                                                              
004990                                                                          
005000 2140-EXIT.                                                               
005010     EXIT.                                                                
005020                                                                          
005030******************************************************************        
005040* SWT-AVERAGE-INFLUENCE = SWT-TOTAL-INFLUENCE / SWT-TOTAL-       *        
005050* TALKS, rounded.  Every speaker in the work table has at        *        
005060* least one talk so the zero-divide guard never actually         *        
005070* fires -- left in because TEDC010 never guarantees it.          *        
005080******************************************************************        
005090 2200-COMPUTE-SPEAKER-AVERAGES.                                           
005100     IF  SWT-TOTAL-TALKS (SPEAKER-SUB) = 0                                
005110         MOVE 0 TO SWT-AVERAGE-INFLUENCE (SPEAKER-SUB)                    
005120     ELSE                                                                 
005130         COMPUTE AVERAGE-WORK ROUNDED =                                   
005140             SWT-TOTAL-INFLUENCE (SPEAKER-SUB) /                          
005150             SWT-TOTAL-TALKS (SPEAKER-SUB)                                
005160         MOVE AVERAGE-WORK TO                                             
005170             SWT-AVERAGE-INFLUENCE (SPEAKER-SUB)                          
005180     END-IF.                                                              
005190                                                                          
005200 2200-EXIT.                                                               
005210     EXIT.                                                                
005220                                                                          
005230******************************************************************        
005240* Rank the speaker work table descending by total influence      *        
005250* with a straight selection sort -- this shop has no SORT        *        
005260* verb habit, so TEDC020 walks the table itself the same         *        
005270* way TEDC010 walks its own in-memory tables.                    *        
005280******************************************************************        
005290 2300-RANK-SPEAKERS.                                                      
005300     PERFORM 2310-RANK-ONE-POSITION THRU 2310-EXIT                        
005310         VARYING OUTER-SUB FROM 1 BY 1                                    
005320         UNTIL OUTER-SUB >= SPEAKER-WORK-COUNT.                           
005330                                                                          
005340 2300-EXIT.                                                               
005350     EXIT.                                                                
005360                                                                          
005370 2310-RANK-ONE-POSITION.                                                  
005380     MOVE OUTER-SUB TO BEST-SUB.                                          
005390     PERFORM 2320-FIND-BEST-REMAINING THRU 2320-EXIT                      
005400         VARYING INNER-SUB FROM OUTER-SUB BY 1                            
005410         UNTIL INNER-SUB > SPEAKER-WORK-COUNT.                            
005420     IF  BEST-SUB NOT = OUTER-SUB                                         
005430         PERFORM 2330-SWAP-SPEAKER-ENTRIES THRU 2330-EXIT                 
005440     END-IF.                                                              
005450                                                                          
005460 2310-EXIT.                                                               
005470     EXIT.                                                                
005480                                                                          
005490 2320-FIND-BEST-REMAINING.                                                
005500     IF  SWT-TOTAL-INFLUENCE (INNER-SUB) >                                
005510             SWT-TOTAL-INFLUENCE (BEST-SUB)                               
005520         MOVE INNER-SUB TO BEST-SUB                                       
005530     END-IF.                                                              
005540                                                                          
005550 2320-EXIT.                                                               
005560     EXIT.                                                                
005570                                                                          
005580 2330-SWAP-SPEAKER-ENTRIES.                                               
005590     MOVE SWT-ENTRY (OUTER-SUB) TO SPEAKER-SWAP-AREA.                     
005600     MOVE SWT-ENTRY (BEST-SUB)  TO SWT-ENTRY (OUTER-SUB).                 
005610     MOVE SPEAKER-SWAP-AREA     TO SWT-ENTRY (BEST-SUB).                  
005620                                                                          
005630 2330-EXIT.                                                               
005640     EXIT.                                                                
005650                                                                          
005660******************************************************************        
005670* Scan TALK-WORK-TABLE-AREA once, keeping the single highest-    *        
005680* influence talk seen so far for each calendar year, then        *        
005690* sort the year table ascending so the report prints oldest      *        
005700* year first.                                                    *        
005710******************************************************************        
005720 2400-FIND-YEAR-TOP-TALKS.                                                
005730     PERFORM 2410-PROCESS-ONE-TALK-FOR-YEAR THRU 2410-EXIT                
005740         VARYING TALK-SUB FROM 1 BY 1                                     
005750         UNTIL TALK-SUB > TALK-TABLE-COUNT.                               
005760     PERFORM 2450-SORT-YEAR-TABLE THRU 2450-EXIT.                         
005770                                                                          
005780 2400-EXIT.                                                               
005790     EXIT.                                                                
005800                                                                          
005810 2410-PROCESS-ONE-TALK-FOR-YEAR.                                          
005820     MOVE 'N' TO YEAR-FOUND-SW.                                           
005830     MOVE 1   TO YEAR-SUB.                                                
005840     PERFORM 2420-FIND-YEAR-ENTRY THRU 2420-EXIT                          
005850         UNTIL YEAR-SUB > YEAR-TABLE-COUNT                                
005860             OR YEAR-WAS-FOUND.                                           
005870     IF  YEAR-WAS-FOUND                                                   
005880         IF  TWT-INFLUENCE-SCORE (TALK-SUB) >                             
005890                 YTT-INFLUENCE-SCORE (FOUND-YEAR-SUB)                     
005900             PERFORM 2440-REPLACE-YEAR-WINNER THRU 2440-EXIT              
005910         END-IF                                                           
005920     ELSE                                                                 
005930         PERFORM 2430-CREATE-YEAR-ENTRY THRU 2430-EXIT                    
005940     END-IF.                                                              
005950                                                                          
005960 2410-EXIT.                                                               
005970     EXIT.                                                                
005980                                                                          
005990 2420-FIND-YEAR-ENTRY.                                                    
006000     IF  YTT-TALK-YEAR (YEAR-SUB) =                                       
006010             TWT-TALK-YEAR (TALK-SUB)                                     
006020         MOVE YEAR-SUB TO FOUND-YEAR-SUB                                  
006030         SET YEAR-WAS-FOUND TO TRUE                                       
006040     ELSE                                                                 
006050         ADD 1 TO YEAR-SUB                                                
006060     END-IF.                                                              
006070                                                                          
006080 2420-EXIT.                                                               
006090     EXIT.                                                                
006100                                                                          
006110 2430-CREATE-YEAR-ENTRY.                                                  
006120     ADD 1 TO YEAR-TABLE-COUNT.                                           
006130     IF  YEAR-TABLE-COUNT > 200                                           
006140         MOVE 'YEAR-TOP-TABLE-AREA FULL' TO                               
006150                  ABEND-MESSAGE                                           
006160         PERFORM 9999-ABEND THRU 9999-EXIT                                
006170     END-IF.                                                              
006180     MOVE TWT-TALK-YEAR (TALK-SUB) TO                                     
006190         YTT-TALK-YEAR (YEAR-TABLE-COUNT).                                
006200     MOVE TWT-TALK-ID (TALK-SUB)   TO                                     
006210         YTT-TALK-ID (YEAR-TABLE-COUNT).                                  
006220     MOVE TWT-TITLE (TALK-SUB)     TO                                     
006230         YTT-TALK-TITLE (YEAR-TABLE-COUNT).                               
006240     MOVE TWT-SPEAKER-NAME (TALK-SUB) TO                                  
006250         YTT-SPEAKER-NAME (YEAR-TABLE-COUNT).                             
006260     MOVE TWT-INFLUENCE-SCORE (TALK-SUB) TO                               
006270         YTT-INFLUENCE-SCORE (YEAR-TABLE-COUNT).                          
006280                                                                          
006290 2430-EXIT.                                                               
006300     EXIT.                                                                
006310                                                                          
006320 2440-REPLACE-YEAR-WINNER.                                                
006330     MOVE TWT-TALK-ID (TALK-SUB)   TO                                     
006340         YTT-TALK-ID (FOUND-YEAR-SUB).                                    
006350     MOVE TWT-TITLE (TALK-SUB)     TO                                     
006360         YTT-TALK-TITLE (FOUND-YEAR-SUB).                                 
006370     MOVE TWT-SPEAKER-NAME (TALK-SUB) TO                                  
006380         YTT-SPEAKER-NAME (FOUND-YEAR-SUB).                               
006390     MOVE TWT-INFLUENCE-SCORE (TALK-SUB) TO                               
006400         YTT-INFLUENCE-SCORE (FOUND-YEAR-SUB).                            
006410                                                                          
006420 2440-EXIT.                                                               
006430     EXIT.                                                                
006440                                                                          
006450 2450-SORT-YEAR-TABLE.                                                    
006460     PERFORM 2460-SORT-ONE-POSITION THRU 2460-EXIT                        
006470         VARYING OUTER-SUB FROM 1 BY 1                                    
006480         UNTIL OUTER-SUB >= YEAR-TABLE-COUNT.                             
006490                                                                          
006500 2450-EXIT.                                                               
006510     EXIT.                                                                
006520                                                                          
006530 2460-SORT-ONE-POSITION.                                                  
006540     MOVE OUTER-SUB TO BEST-SUB.                                          
006550     PERFORM 2470-FIND-EARLIEST-REMAINING THRU 2470-EXIT                  
006560         VARYING INNER-SUB FROM OUTER-SUB BY 1                            
006570         UNTIL INNER-SUB > YEAR-TABLE-COUNT.                              
006580     IF  BEST-SUB NOT = OUTER-SUB                                         
006590         PERFORM 2480-SWAP-YEAR-ENTRIES THRU 2480-EXIT                    
006600     END-IF.                                                              
006610                                                                          
006620 2460-EXIT.                                                               
006630     EXIT.                                                                
006640                                                                          
006650 2470-FIND-EARLIEST-REMAINING.                                            
006660     IF  YTT-TALK-YEAR (INNER-SUB) <                                      
006670             YTT-TALK-YEAR (BEST-SUB)                                     
006680         MOVE INNER-SUB TO BEST-SUB                                       
006690     END-IF.                                                              
006700                                                                          
006710 2470-EXIT.                                                               
006720     EXIT.                                                                
006730                                                                          
006740 2480-SWAP-YEAR-ENTRIES.                                                  
006750     MOVE YTT-ENTRY (OUTER-SUB) TO YEAR-SWAP-AREA.                        
006760     MOVE YTT-ENTRY (BEST-SUB)  TO YTT-ENTRY (OUTER-SUB).                 
006770     MOVE YEAR-SWAP-AREA        TO YTT-ENTRY (BEST-SUB).                  
006780                                                                          
006790 2480-EXIT.                                                               
006800     EXIT.                                                                
006810                                                                          
006820******************************************************************        
006830* Print the top TOP-N-LIMIT speakers, highest total              *        
006840* influence first -- stops at whichever is smaller of the        *        
006850* limit and the actual number of speakers on file.               *        
006860******************************************************************        
006870 3000-WRITE-TOP-SPEAKERS-REPORT.                                          
006880     PERFORM 3010-WRITE-ONE-SPEAKER-LINE THRU 3010-EXIT                   
006890         VARYING SPEAKER-SUB FROM 1 BY 1                                  
006900         UNTIL SPEAKER-SUB > SPEAKER-WORK-COUNT                           
006910             OR SPEAKER-SUB > TOP-N-LIMIT.                                
006920                                                                          
006930 3000-EXIT.                                                               
006940     EXIT.                                                                
006950                                                                          
006960 3010-WRITE-ONE-SPEAKER-LINE.                                             
006970     MOVE SPEAKER-SUB                TO SR-RANK.                          
006980     MOVE SWT-SPEAKER-ID (SPEAKER-SUB)   TO SR-SPEAKER-ID.                
006990     MOVE SWT-SPEAKER-NAME (SPEAKER-SUB) TO SR-SPEAKER-NAME.              
007000     MOVE SWT-TOTAL-TALKS (SPEAKER-SUB)  TO SR-TOTAL-TALKS.               
007010     MOVE SWT-TOTAL-VIEWS (SPEAKER-SUB)  TO SR-TOTAL-VIEWS.               
007020     MOVE SWT-TOTAL-LIKES (SPEAKER-SUB)  TO SR-TOTAL-LIKES.               
007030     MOVE SWT-TOTAL-INFLUENCE (SPEAKER-SUB) TO                            
007040         SR-TOTAL-INFLUENCE.                                              
007050     MOVE SWT-AVERAGE-INFLUENCE (SPEAKER-SUB) TO                          
007060         SR-AVERAGE-INFLUENCE.                                            
007070     MOVE SWT-FIRST-TALK-YEAR (SPEAKER-SUB) TO                            
007080         SR-FIRST-TALK-YEAR.                                              
007090     MOVE SWT-LAST-TALK-YEAR (SPEAKER-SUB) TO                             
007100         SR-LAST-TALK-YEAR.                                               
007110     MOVE SR-RANK              TO TSD-RANK.                               
007120     MOVE SR-SPEAKER-NAME      TO TSD-NAME.                               
007130     MOVE SR-TOTAL-TALKS       TO TSD-TALKS.                              
007140     MOVE SR-TOTAL-VIEWS       TO TSD-VIEWS.                              
007150     MOVE SR-TOTAL-LIKES       TO TSD-LIKES.                              
007160     MOVE SR-AVERAGE-INFLUENCE TO TSD-AVG-INFLUENCE.                      
007170     MOVE SR-TOTAL-INFLUENCE   TO TSD-TOTAL-INFLUENCE.                    
007180     MOVE SR-FIRST-TALK-YEAR   TO TSD-FIRST-YEAR.                         
007190     MOVE SR-LAST-TALK-YEAR    TO TSD-LAST-YEAR.                          
007200     MOVE TOPSP-DETAIL-LINE TO TOPSP-REPORT-LINE.                         
007210     WRITE TOPSP-REPORT-LINE.                                             
007220     IF  TOPSPRPT-STATUS NOT = '00'                                       
007230         MOVE 'WRITE TOPSPRPT' TO ABEND-MESSAGE                           
007240         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
007250     END-IF.                                                              
007260                                                                          
007270 3010-EXIT.                                                               
007280     EXIT.                                                                
007290                                                                          
007300******************************************************************        
007310* Print one line per calendar year, oldest first, for the        *        
007320* single talk that led that year's influence score.              *        
007330******************************************************************        
007340 4000-WRITE-YEARLY-TOP-TALK-REPORT.                                       
007350     PERFORM 4010-WRITE-ONE-YEAR-LINE THRU 4010-EXIT                      
007360         VARYING YEAR-SUB FROM 1 BY 1                                     
007370         UNTIL YEAR-SUB > YEAR-TABLE-COUNT.                               
007380                                                                          
007390 4000-EXIT.                                                               
007400     EXIT.                                                                
007410                                                                          
007420 4010-WRITE-ONE-YEAR-LINE.                                                
007430     MOVE YTT-TALK-YEAR (YEAR-SUB)       TO YR-TALK-YEAR.                 
007440     MOVE YTT-TALK-ID (YEAR-SUB)         TO YR-TALK-ID.                   
007450     MOVE YTT-TALK-TITLE (YEAR-SUB)      TO YR-TALK-TITLE.                
007460     MOVE YTT-SPEAKER-NAME (YEAR-SUB)    TO YR-SPEAKER-NAME.              
007470     MOVE YTT-INFLUENCE-SCORE (YEAR-SUB) TO                               
007480         YR-INFLUENCE-SCORE.                                              
007490     MOVE YR-TALK-YEAR    TO YTD-YEAR.                                    
007500     MOVE YR-TALK-TITLE   TO YTD-TITLE.                                   
007510     MOVE YR-SPEAKER-NAME TO YTD-SPEAKER.                                 
007520     MOVE YR-INFLUENCE-SCORE TO YTD-SCORE.                                
007530     MOVE YRTOP-DETAIL-LINE TO YRTOP-REPORT-LINE.                         
007540     WRITE YRTOP-REPORT-LINE.                                             
007550     IF  YRTOPRPT-STATUS NOT = '00'                                       
007560         MOVE 'WRITE YRTOPRPT' TO ABEND-MESSAGE                           
007570         PERFORM 9997-FILE-ERROR THRU 9997-EXIT                           
007580     END-IF.                                                              
007590                                                                          
007600 4010-EXIT.                                                               
007610     EXIT.                                                                
007620                                                                          
007630 5000-FINALIZE.                                                           
007640     CLOSE SPEAKER-MASTER                                                 
007650           TEDTALK-MASTER                                                 
007660           TOP-SPEAKERS-REPORT                                            
007670           YEARLY-TOP-TALK-REPORT.                                        
007680     MOVE 0 TO RETURN-CODE.                                               
007690                                                                          
007700 5000-EXIT.                                                               
007710     EXIT.                                                                
007720                                                                          
007730******************************************************************        
007740* Central file-error handler.  This shop inlines its file-      *         
007750* error handler in every program rather than sharing a          *         
007760* copybook, and TEDC020 does the same.  Every OPEN/READ/WRITE    *        
007770* FILE STATUS check in this program reaches here before the     *         
007780* job goes down.                                                *         
007790******************************************************************        
007800 9997-FILE-ERROR.                                                         
007810     DISPLAY 'TEDC020 FILE ERROR -- ' ABEND-MESSAGE.                      
007820     GO TO 9999-ABEND.                                                    
007830                                                                          
007840 9997-EXIT.                                                               
007850     EXIT.                                                                
007860                                                                          
007870 9999-ABEND.                                                              
007880     DISPLAY 'TEDC020 ABENDING -- ' ABEND-MESSAGE.                        
007890     MOVE 16 TO RETURN-CODE.                                              
007900     CLOSE SPEAKER-MASTER                                                 
007910           TEDTALK-MASTER                                                 
007920           TOP-SPEAKERS-REPORT                                            
007930           YEARLY-TOP-TALK-REPORT.                                        
007940     STOP RUN.                                                            
007950                                                                          
007960 9999-EXIT.                                                               
007970     EXIT.                                                                
